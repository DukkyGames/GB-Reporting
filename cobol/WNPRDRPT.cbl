000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WNPRDRPT.
000300 AUTHOR.                 RAYMOND J. TREADWAY.
000400 INSTALLATION.           LINDQUIST WINERY - DATA PROCESSING.
000500 DATE-WRITTEN.           09/18/95.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*  WNPRDRPT  --  WINERY PRODUCTS REPORT BATCH.                *
001100*  READS THE CACHED ORDER/ITEM/INVENTORY FILES FOR A CALLER-  *
001200*  SUPPLIED DATE RANGE AND ALLOCATES EACH ORDER'S NET SALES   *
001300*  DOWN TO THE SKU LEVEL BY PRICE SHARE (QTY SHARE FALLBACK), *
001400*  PRINTING A PER-SKU SECTION WITH ORDER-TYPE DETAIL, A TOP-  *
001500*  SELLING-SKU RANKING, AND SELLABLE-INVENTORY SUMMARIES BY   *
001600*  SKU AND BY BASE LABEL (VINTAGE PREFIX STRIPPED).           *
001700***************************************************************
001800*                     C H A N G E   L O G                    *
001900***************************************************************
002000* 09/18/95  RJT  WO-1285  ORIGINAL PROGRAM.  ALLOCATES ORDER   *
002100*                         NET SALES TO SKU LEVEL BY PRICE     *
002200*                         SHARE, PRINTS PER-SKU DETAIL AND    *
002300*                         A TOTAL LINE FOR EACH SKU.          *
002400* 01/30/96  AL   WO-1319  ADDED TOP-15 SELLING SKUS SECTION   *
002500*                         (COMPANION TO WO-1318 ON WNSLSRPT). *
002600* 06/14/96  RJT  WO-1347  ADDED QUANTITY-SHARE FALLBACK        *
002700*                         ALLOCATION WHEN LINE VALUE IS ZERO  *
002800*                         (NO-CHARGE / COMP PRICED ITEMS).    *
002900* 03/02/97  MKW  WO-1398  ADDED INVENTORY FILE READ AND THE    *
003000*                         INVENTORY AVAILABLE SECTION.        *
003100* 08/11/97  MKW  WO-1415  ADDED INVENTORY AVAILABLE BY LABEL   *
003200*                         SECTION, STRIPPING THE 2-DIGIT-DOT  *
003300*                         VINTAGE PREFIX OFF THE SKU.         *
003400* 02/20/98  AL   WO-1441  ADDED LIBRARY-POOL EXCLUSION FROM    *
003500*                         BOTH INVENTORY SUMMARIES PER CELLAR *
003600*                         MASTER REQUEST.                     *
003700* 08/14/98  DCP  CR-0091  Y2K REMEDIATION - EXPANDED ALL       *
003800*                         CENTURY/YEAR FIELDS TO 4 DIGITS.    *
003900* 01/11/99  DCP  CR-0091  Y2K - VERIFIED DATE-RANGE FILTER     *
004000*                         ACROSS 12/1999 TO 01/2000 IN TEST.   *
004100* 06/06/99  DCP  WO-1489  ADDED DATE-RANGE PRESET CONTROL      *
004200*                         CARD (THISMONTH/LASTMONTH/LAST3MO/  *
004300*                         LAST12MO/YTD), SAME CODES AS         *
004400*                         WNSLSRPT, PER FINANCE REQUEST.       *
004500* 11/29/99  RJT  WO-1502  ADDED CASE/BOTTLE UNIT-MODE SWITCH   *
004600*                         ON CONTROL CARD PER WAREHOUSE MGR.   *
004700* 05/03/00  MKW  WO-1527  ADDED TOP-AVERAGE-SALE FLAG WITHIN   *
004800*                         EACH SKU SECTION.                   *
004900* 10/09/01  AL   WO-1561  WIDENED ALLOCATED-SALES ACCUMULATORS *
005000*                         AFTER OVERFLOW ON HOLIDAY RUSH       *
005100*                         VOLUME (SAME FIX AS WNSLSRPT).      *
005200* 07/15/02  RJT  WO-1591  CHANGED LABEL-KEY STRIP TO REQUIRE   *
005300*                         AN EXACT 2-DIGIT-DOT PREFIX; SKUS    *
005400*                         LIKE "A1.XXXXX" NO LONGER MIS-        *
005500*                         CLASSIFIED AS BASE LABELS.           *
005600* 02/04/03  MKW  WO-1602  CORRECTED TOP-AVERAGE TIE TOLERANCE  *
005700*                         TO 0.000001 TO MATCH FINANCE'S       *
005800*                         SPREADSHEET ROUNDING.                *
005900* 09/19/05  AL   WO-1644  ORDER-TYPE ROWS WITHIN A SKU SECTION  *
006000*                         NOW PRINT IN DESCENDING-CASES ORDER  *
006100*                         (WERE LOADING ORDER) -- SAME REPEATED*
006200*                         MAX-SEARCH / USED-FLAG SCAN AS THE    *
006300*                         SKU AND TOP-SKU RANKINGS.             *
006400* 03/02/06  MKW  WO-1659  NET SALES, SKU-TOTAL AND AVG-SALE     *
006500*                         FIGURES WERE TRUNCATING THE 3RD/4TH  *
006600*                         DECIMAL INSTEAD OF ROUNDING ON THE    *
006700*                         WAY INTO THE 2-DECIMAL PRINT FIELD;   *
006800*                         NOW COMPUTE ... ROUNDED AT EACH EDIT. *
006900* 08/29/06  DCP  WO-1672  RENAMED SCRATCH/SWITCH/EDIT FIELDS OFF  *
007000*                         THE CARRIED-OVER "WS-" PREFIX TO THE   *
007100*                         SHOP'S OWN C-/H- COUNTER-AND-HOLD STYLE *
007200*                         AND INLINED THE MAX-TABLE-SIZE/TOP-N   *
007300*                         AND TOLERANCE CONSTANTS AS LITERALS AT *
007400*                         EACH USE, MATCHING THE OCCURS BOUNDS.  *
007500***************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     SELECT ORDERS
008600         ASSIGN TO ORDERS
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT ORDITEMS
009000         ASSIGN TO ORDITEMS
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT INVENTORY
009400         ASSIGN TO INVENTORY
009500         ORGANIZATION IS LINE SEQUENTIAL.
009600
009700     SELECT CTLCARD
009800         ASSIGN TO CTLCARD
009900         ORGANIZATION IS LINE SEQUENTIAL.
010000
010100     SELECT PRODRPT
010200         ASSIGN TO PRODRPT
010300         ORGANIZATION IS RECORD SEQUENTIAL.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800 FD  ORDERS
010900     LABEL RECORD IS STANDARD
011000     RECORD CONTAINS 120 CHARACTERS
011100     DATA RECORD IS I-ORDER-REC.
011200
011300 01  I-ORDER-REC.
011400     05  I-ORDER-ID          PIC X(12).
011500     05  I-ORDER-NUMBER      PIC X(10).
011600     05  I-COMPLETED-DATE    PIC X(10).
011700     05  I-ORDER-TYPE        PIC X(15).
011800     05  I-ORDER-STATUS      PIC X(12).
011900     05  I-SHIP-STATE        PIC X(02).
012000     05  I-CUSTOMER-ID       PIC X(12).
012100     05  I-PICKUP-FLAG       PIC X(01).
012200         88  I-PICKUP-YES        VALUE 'Y'.
012300         88  I-PICKUP-NO         VALUE 'N'.
012400     05  I-UNITS             PIC S9(5)V99.
012500     05  I-SUB-TOTAL         PIC S9(7)V99.
012600     05  I-ORDER-TOTAL       PIC S9(7)V99.
012700     05  I-TAXES             PIC S9(7)V99.
012800     05  FILLER              PIC X(12).
012900 01  I-COMP-DATE-PARTS REDEFINES I-ORDER-REC.
013000     05  FILLER              PIC X(32).
013100     05  I-COMP-YEAR         PIC 9(4).
013200     05  FILLER1             PIC X.
013300     05  I-COMP-MONTH        PIC 99.
013400     05  FILLER2             PIC X.
013500     05  I-COMP-DAY          PIC 99.
013600     05  FILLER              PIC X(70).
013700
013800 FD  ORDITEMS
013900     LABEL RECORD IS STANDARD
014000     RECORD CONTAINS 120 CHARACTERS
014100     DATA RECORD IS I-ITEM-REC.
014200
014300 01  I-ITEM-REC.
014400     05  I-ITM-ORDER-ID      PIC X(12).
014500     05  I-ITM-SKU           PIC X(12).
014600     05  I-ITM-PRODUCT-NAME  PIC X(30).
014700     05  I-ITM-TITLE         PIC X(30).
014800     05  I-ITM-QUANTITY      PIC S9(5)V99.
014900     05  I-ITM-NET-SALES     PIC S9(7)V99.
015000     05  I-ITM-PRICE         PIC S9(5)V99.
015100     05  FILLER              PIC X(13).
015200 01  I-ITM-SKU-PARTS REDEFINES I-ITEM-REC.
015300     05  I-SKU-PFX-1         PIC X.
015400     05  I-SKU-PFX-2         PIC X.
015500     05  I-SKU-PFX-DOT       PIC X.
015600     05  I-SKU-BASE          PIC X(9).
015700     05  FILLER              PIC X(107).
015800
015900 FD  INVENTORY
016000     LABEL RECORD IS STANDARD
016100     RECORD CONTAINS 50 CHARACTERS
016200     DATA RECORD IS I-INV-REC.
016300
016400 01  I-INV-REC.
016500     05  I-INV-SKU           PIC X(12).
016600     05  I-INV-POOL          PIC X(20).
016700     05  I-INV-CURRENT       PIC S9(7)V99.
016800     05  FILLER              PIC X(09).
016900 01  I-INV-SKU-PARTS REDEFINES I-INV-REC.
017000     05  I-INV-PFX-1         PIC X.
017100     05  I-INV-PFX-2         PIC X.
017200     05  I-INV-PFX-DOT       PIC X.
017300     05  I-INV-BASE          PIC X(9).
017400     05  FILLER              PIC X(38).
017500
017600 FD  CTLCARD
017700     LABEL RECORD IS STANDARD
017800     RECORD CONTAINS 50 CHARACTERS
017900     DATA RECORD IS I-CTL-REC.
018000
018100 01  I-CTL-REC.
018200     05  I-CTL-MODE          PIC X(8).
018300     05  I-CTL-DATE-ZONE.
018400         10  I-CTL-START-DATE    PIC X(10).
018500         10  I-CTL-END-DATE      PIC X(10).
018600     05  I-CTL-UNIT-MODE     PIC X(06).
018700     05  FILLER              PIC X(16).
018800 01  I-CTL-REC-PR REDEFINES I-CTL-REC.
018900     05  FILLER              PIC X(8).
019000     05  I-CTL-PRESET-ZONE.
019100         10  I-CTL-PRESET-CODE   PIC X(10).
019200         10  FILLER              PIC X(10).
019300     05  I-CTL-UNIT-PR       PIC X(06).
019400     05  FILLER              PIC X(16).
019500
019600 FD  PRODRPT
019700     LABEL RECORD IS OMITTED
019800     RECORD CONTAINS 132 CHARACTERS
019900     LINAGE IS 60 WITH FOOTING AT 55
020000     DATA RECORD IS PRTLINE.
020100
020200 01  PRTLINE                 PIC X(132).
020300
020400 WORKING-STORAGE SECTION.
020500
020600 77  MORE-ORDERS          PIC XXX         VALUE "YES".
020700 77  MORE-ITEMS           PIC XXX         VALUE "YES".
020800 77  MORE-INV             PIC XXX         VALUE "YES".
020900 77  CARD-READ            PIC XXX         VALUE "NO".
021000 77  C-SUB-I                PIC 9(5) COMP   VALUE ZERO.
021100 77  C-SUB-J                PIC 9(5) COMP   VALUE ZERO.
021200 77  C-SUB-K                PIC 9(5) COMP   VALUE ZERO.
021300 77  C-PAGE-CTR             PIC 99   COMP   VALUE ZERO.
021400
021500 01  DATE-RANGE.
021600     05  START-DATE       PIC X(10).
021700     05  END-DATE         PIC X(10).
021800     05  UNIT-MODE        PIC X(06)       VALUE "CASE".
021900     05  H-DATE-SWAP   PIC X(10).
022000     05  FILLER              PIC X(01)       VALUE SPACE.
022100
022200 01  C-TODAY.
022300     05  C-TODAY-YEAR       PIC 9(4).
022400     05  C-TODAY-MONTH      PIC 99.
022500     05  C-TODAY-DAY        PIC 99.
022600     05  FILLER              PIC X(01)       VALUE SPACE.
022700
022800 01  C-STEP-WORK.
022900     05  C-STEP-N           PIC 9(4)  COMP.
023000     05  C-MONTH-INDEX      PIC S9(7) COMP.
023100     05  C-STEP-YEAR        PIC 9(4).
023200     05  C-STEP-MONTH       PIC 99.
023300     05  C-STEP-REM         PIC S9(4) COMP.
023400     05  C-LAST-DAY         PIC 99.
023500     05  C-LEAP-REM-4       PIC S9(4) COMP.
023600     05  C-LEAP-REM-100     PIC S9(4) COMP.
023700     05  C-LEAP-REM-400     PIC S9(4) COMP.
023800     05  FILLER              PIC X(01)       VALUE SPACE.
023900
024000 01  WORK-AREA.
024100     05  C-ORDER-COUNT      PIC 9(5) COMP   VALUE ZERO.
024200     05  C-ITEM-COUNT       PIC 9(5) COMP   VALUE ZERO.
024300     05  C-SKU-TYPE-COUNT   PIC 9(4) COMP   VALUE ZERO.
024400     05  C-SKU-COUNT        PIC 9(4) COMP   VALUE ZERO.
024500     05  C-INVENTORY-COUNT  PIC 9(4) COMP   VALUE ZERO.
024600     05  C-LABEL-COUNT      PIC 9(4) COMP   VALUE ZERO.
024700     05  FOUND-FLAG       PIC X.
024800         88  FOUND            VALUE 'Y'.
024900         88  NOT-FOUND        VALUE 'N'.
025000     05  C-FOUND-INDEX      PIC 9(5) COMP.
025100     05  C-BEST-INDEX       PIC 9(5) COMP.
025200     05  C-BEST-TYPE-INDEX  PIC 9(5) COMP.
025300     05  C-RANK-CTR         PIC 99   COMP.
025400     05  C-TYPE-RANK-CTR    PIC 9(4) COMP.
025500     05  C-BEST-QTY         PIC S9(7)V9999.
025600     05  C-ITM-NAME-USE     PIC X(30).
025700     05  C-ITM-LINE-VAL     PIC S9(7)V9999.
025800     05  C-ORD-V            PIC S9(9)V9999.
025900     05  C-ORD-Q            PIC S9(7)V9999.
026000     05  C-SKU-MAX-AVG      PIC S9(5)V9999.
026100     05  C-ONE-AVG          PIC S9(5)V9999.
026200     05  C-AVG-DIFF         PIC S9(5)V9999.
026300     05  C-POOL-UPPER       PIC X(20).
026400     05  C-POOL-SCAN-I      PIC 9(3) COMP.
026500     05  C-LABEL-KEY-USE    PIC X(12).
026600     05  FILLER              PIC X(01)       VALUE SPACE.
026700
026800 01  ORDER-TOTALS-TBL.
026900     05  T-ORD-ENTRY OCCURS 2000 TIMES.
027000         10  T-ORD-ID        PIC X(12).
027100         10  T-ORD-TYPE      PIC X(15).
027200         10  T-ORD-NET-SALES PIC S9(7)V99.
027300         10  T-ORD-LINE-VAL  PIC S9(9)V9999.
027400         10  T-ORD-QTY       PIC S9(7)V9999.
027500         10  FILLER          PIC X(01)       VALUE SPACE.
027600
027700 01  ITEM-TABLE.
027800     05  T-ITM-ENTRY OCCURS 4000 TIMES.
027900         10  T-ITM-ORDER-IDX PIC 9(5) COMP.
028000         10  T-ITM-SKU       PIC X(12).
028100         10  T-ITM-NAME      PIC X(30).
028200         10  T-ITM-TYPE      PIC X(15).
028300         10  T-ITM-QTY       PIC S9(5)V99.
028400         10  T-ITM-LINE-VAL  PIC S9(7)V9999.
028500         10  T-ITM-ALLOC     PIC S9(7)V9999.
028600         10  FILLER          PIC X(01)       VALUE SPACE.
028700
028800 01  SKU-TYPE-TABLE.
028900     05  T-STY-ENTRY OCCURS 600 TIMES.
029000         10  T-STY-SKU       PIC X(12).
029100         10  T-STY-NAME      PIC X(30).
029200         10  T-STY-TYPE      PIC X(15).
029300         10  T-STY-QTY       PIC S9(7)V9999.
029400         10  T-STY-ALLOC     PIC S9(9)V9999.
029500         10  T-STY-USED      PIC X.
029600         10  FILLER          PIC X(01)       VALUE SPACE.
029700
029800 01  SKU-TABLE.
029900     05  T-SKU-ENTRY OCCURS 300 TIMES.
030000         10  T-SKU-SKU       PIC X(12).
030100         10  T-SKU-NAME      PIC X(30).
030200         10  T-SKU-QTY       PIC S9(7)V9999.
030300         10  T-SKU-ALLOC     PIC S9(9)V9999.
030400         10  T-SKU-USED-TOP  PIC X.
030500         10  T-SKU-USED-SEC  PIC X.
030600         10  FILLER          PIC X(01)       VALUE SPACE.
030700
030800 01  INVENTORY-TABLE.
030900     05  T-INV-ENTRY OCCURS 300 TIMES.
031000         10  T-INV-SKU       PIC X(12).
031100         10  T-INV-TOTAL     PIC S9(7)V9999.
031200         10  T-INV-USED      PIC X.
031300         10  FILLER          PIC X(01)       VALUE SPACE.
031400
031500 01  LABEL-TABLE.
031600     05  T-LBL-ENTRY OCCURS 300 TIMES.
031700         10  T-LBL-KEY       PIC X(12).
031800         10  T-LBL-TOTAL     PIC S9(7)V9999.
031900         10  T-LBL-USED      PIC X.
032000         10  FILLER          PIC X(01)       VALUE SPACE.
032100
032200 01  EDIT-WORK-AREA.
032300     05  C-EDIT-MONEY2-IN   PIC S9(7)V99.
032400     05  C-EDIT-MONEY2-OUT  PIC $$$,$$9.99.
032500     05  C-EDIT-QTY2-IN     PIC S9(7)V9999.
032600     05  C-EDIT-QTY2-OUT    PIC ZZ,ZZ9.99.
032700     05  FILLER              PIC X(01)       VALUE SPACE.
032800
032900 01  COMPANY-TITLE-LINE.
033000     05  FILLER              PIC X(06)       VALUE "DATE:".
033100     05  O-MONTH             PIC 99.
033200     05  FILLER              PIC X           VALUE "/".
033300     05  O-DAY               PIC 99.
033400     05  FILLER              PIC X           VALUE "/".
033500     05  O-YEAR              PIC 9(4).
033600     05  FILLER              PIC X(35)       VALUE SPACES.
033700     05  FILLER              PIC X(26)       VALUE
033800         "LINDQUIST WINERY".
033900     05  FILLER              PIC X(14)       VALUE SPACES.
034000     05  FILLER              PIC X(16)       VALUE
034100         "PRODUCTS REPORT".
034200     05  FILLER              PIC X(08)       VALUE SPACES.
034300     05  FILLER              PIC X(06)       VALUE "PAGE:".
034400     05  O-PCTR              PIC Z9.
034500     05  FILLER              PIC X(02)       VALUE SPACES.
034600
034700 01  RANGE-TITLE-LINE.
034800     05  FILLER              PIC X(10)       VALUE SPACES.
034900     05  FILLER              PIC X(12)       VALUE
035000         "DATE RANGE: ".
035100     05  O-RANGE-START       PIC X(10).
035200     05  FILLER              PIC X(04)       VALUE " TO ".
035300     05  O-RANGE-END         PIC X(10).
035400     05  FILLER              PIC X(10)       VALUE SPACES.
035500     05  FILLER              PIC X(06)       VALUE "UNIT: ".
035600     05  O-UNIT-LABEL        PIC X(07).
035700     05  FILLER              PIC X(63)       VALUE SPACES.
035800
035900 01  SKU-SECTION-LINE.
036000     05  FILLER              PIC X(10)       VALUE SPACES.
036100     05  FILLER              PIC X(05)       VALUE "SKU: ".
036200     05  O-SEC-SKU           PIC X(12).
036300     05  FILLER              PIC X(02)       VALUE SPACES.
036400     05  O-SEC-NAME          PIC X(30).
036500     05  FILLER              PIC X(73)       VALUE SPACES.
036600
036700 01  DETAIL-COLUMN-HEADING.
036800     05  FILLER              PIC X(12)       VALUE
036900         "ORDER TYPE".
037000     05  FILLER              PIC X(06)       VALUE SPACES.
037100     05  FILLER              PIC X(12)       VALUE
037200         "PRODUCT SKU".
037300     05  FILLER              PIC X(02)       VALUE SPACES.
037400     05  FILLER              PIC X(30)       VALUE
037500         "PRODUCT NAME".
037600     05  FILLER              PIC X(02)       VALUE SPACES.
037700     05  O-UNIT-COL-HDR      PIC X(07).
037800     05  FILLER              PIC X(05)       VALUE SPACES.
037900     05  FILLER              PIC X(09)       VALUE
038000         "NET SALES".
038100     05  FILLER              PIC X(04)       VALUE SPACES.
038200     05  FILLER              PIC X(08)       VALUE
038300         "AVG SALE".
038400     05  FILLER              PIC X(05)       VALUE SPACES.
038500     05  FILLER              PIC X(04)       VALUE "FLAG".
038600     05  FILLER              PIC X(15)       VALUE SPACES.
038700
038800 01  SKU-DETAIL-LINE.
038900     05  O-DET-TYPE          PIC X(15).
039000     05  FILLER              PIC X(03)       VALUE SPACES.
039100     05  O-DET-SKU           PIC X(12).
039200     05  FILLER              PIC X(02)       VALUE SPACES.
039300     05  O-DET-NAME          PIC X(30).
039400     05  FILLER              PIC X(02)       VALUE SPACES.
039500     05  O-DET-QTY           PIC ZZ,ZZ9.99.
039600     05  FILLER              PIC X(03)       VALUE SPACES.
039700     05  O-DET-NET-SALES     PIC $$$,$$9.99.
039800     05  FILLER              PIC X(03)       VALUE SPACES.
039900     05  O-DET-AVG-SALE      PIC $$$,$$9.99.
040000     05  FILLER              PIC X(05)       VALUE SPACES.
040100     05  O-DET-FLAG          PIC X.
040200     05  FILLER              PIC X(15)       VALUE SPACES.
040300
040400 01  SKU-TOTAL-LINE.
040500     05  FILLER              PIC X(30)       VALUE SPACES.
040600     05  FILLER              PIC X(06)       VALUE "TOTAL ".
040700     05  FILLER              PIC X(09)       VALUE SPACES.
040800     05  O-TOT-QTY           PIC ZZ,ZZ9.99.
040900     05  FILLER              PIC X(03)       VALUE SPACES.
041000     05  O-TOT-NET-SALES     PIC $$$,$$9.99.
041100     05  FILLER              PIC X(03)       VALUE SPACES.
041200     05  O-TOT-AVG-SALE      PIC $$$,$$9.99.
041300     05  FILLER              PIC X(38)       VALUE SPACES.
041400
041500 01  TOP-SKU-HEADING-LINE.
041600     05  FILLER              PIC X(10)       VALUE SPACES.
041700     05  FILLER              PIC X(18)       VALUE
041800         "TOP SELLING SKUS".
041900     05  FILLER              PIC X(104)      VALUE SPACES.
042000
042100 01  TOP-SKU-COLUMN-HEADING.
042200     05  FILLER              PIC X(12)       VALUE
042300         "PRODUCT SKU".
042400     05  FILLER              PIC X(02)       VALUE SPACES.
042500     05  FILLER              PIC X(30)       VALUE
042600         "PRODUCT NAME".
042700     05  FILLER              PIC X(06)       VALUE SPACES.
042800     05  O-TOP-UNIT-COL-HDR  PIC X(07).
042900     05  FILLER              PIC X(06)       VALUE SPACES.
043000     05  FILLER              PIC X(08)       VALUE
043100         "AVG SALE".
043200     05  FILLER              PIC X(49)       VALUE SPACES.
043300
043400 01  TOP-SKU-LINE.
043500     05  O-TOP-SKU           PIC X(12).
043600     05  FILLER              PIC X(02)       VALUE SPACES.
043700     05  O-TOP-NAME          PIC X(30).
043800     05  FILLER              PIC X(04)       VALUE SPACES.
043900     05  O-TOP-QTY           PIC ZZ,ZZ9.99.
044000     05  FILLER              PIC X(04)       VALUE SPACES.
044100     05  O-TOP-AVG-SALE      PIC $$$,$$9.99.
044200     05  FILLER              PIC X(61)       VALUE SPACES.
044300
044400 01  INV-LABEL-HEADING-LINE.
044500     05  FILLER              PIC X(10)       VALUE SPACES.
044600     05  FILLER              PIC X(26)       VALUE
044700         "INVENTORY AVAILABLE BY LABEL".
044800     05  FILLER              PIC X(96)       VALUE SPACES.
044900
045000 01  INV-HEADING-LINE.
045100     05  FILLER              PIC X(10)       VALUE SPACES.
045200     05  FILLER              PIC X(19)       VALUE
045300         "INVENTORY AVAILABLE".
045400     05  FILLER              PIC X(103)      VALUE SPACES.
045500
045600 01  INV-COLUMN-HEADING.
045700     05  O-INV-COL-LBL       PIC X(12).
045800     05  FILLER              PIC X(06)       VALUE SPACES.
045900     05  O-INV-COL-UNIT      PIC X(07).
046000     05  FILLER              PIC X(107)      VALUE SPACES.
046100
046200 01  INV-LINE.
046300     05  O-INV-KEY           PIC X(12).
046400     05  FILLER              PIC X(06)       VALUE SPACES.
046500     05  O-INV-TOTAL         PIC ZZ,ZZ9.99.
046600     05  FILLER              PIC X(99)       VALUE SPACES.
046700
046800 01  EMPTY-REPORT-LINE.
046900     05  FILLER              PIC X(10)       VALUE SPACES.
047000     05  FILLER              PIC X(50)       VALUE
047100         "NO ORDERS OR ITEMS FOUND IN THE REQUESTED RANGE.".
047200     05  FILLER              PIC X(72)       VALUE SPACES.
047300
047400 01  BLANK-LINE.
047500     05  FILLER              PIC X(132)      VALUE SPACES.
047600
047700 01  I-DATE.
047800     05  I-YEAR              PIC 9(4).
047900     05  I-MONTH             PIC 99.
048000     05  I-DAY               PIC 99.
048100     05  FILLER              PIC X(11).
048200
048300 PROCEDURE DIVISION.
048400
048500 0000-WNPRDRPT.
048600     PERFORM 1000-INIT.
048700     PERFORM 2000-ORDERS-PASS
048800         UNTIL MORE-ORDERS = "NO".
048900     PERFORM 3000-ITEMS-PASS
049000         UNTIL MORE-ITEMS = "NO".
049100     PERFORM 3500-ALLOCATE-ITEMS
049200         VARYING C-SUB-I FROM 1 BY 1
049300             UNTIL C-SUB-I > C-ITEM-COUNT.
049400     PERFORM 5000-LOAD-INVENTORY
049500         UNTIL MORE-INV = "NO".
049600     PERFORM 6000-PRINT-PRODUCTS-REPORT.
049700     PERFORM 9800-CLOSING.
049800     STOP RUN.
049900
050000
050100 1000-INIT.
050200
050300     MOVE FUNCTION CURRENT-DATE TO I-DATE.
050400     MOVE I-DAY TO O-DAY.
050500     MOVE I-YEAR TO O-YEAR.
050600     MOVE I-MONTH TO O-MONTH.
050700     MOVE I-YEAR TO C-TODAY-YEAR.
050800     MOVE I-MONTH TO C-TODAY-MONTH.
050900     MOVE I-DAY TO C-TODAY-DAY.
051000
051100     OPEN INPUT ORDERS.
051200     OPEN INPUT ORDITEMS.
051300     OPEN INPUT INVENTORY.
051400     OPEN INPUT CTLCARD.
051500     OPEN OUTPUT PRODRPT.
051600
051700     PERFORM 1100-READ-CONTROL-CARD.
051800     PERFORM 2050-RESOLVE-DATE-RANGE.
051900     PERFORM 9900-HEADING.
052000     PERFORM 9000-READ-ORDER.
052100     PERFORM 9100-READ-ITEM.
052200     PERFORM 9200-READ-INVENTORY.
052300
052400
052500 1100-READ-CONTROL-CARD.
052600
052700     READ CTLCARD
052800         AT END
052900             MOVE 'PRESET' TO I-CTL-MODE
053000             MOVE 'THISMONTH' TO I-CTL-PRESET-CODE
053100             MOVE 'CASE' TO I-CTL-UNIT-PR.
053200
053300     MOVE 'YES' TO CARD-READ.
053400
053500     IF I-CTL-MODE = 'EXPLICIT'
053600         MOVE I-CTL-UNIT-MODE TO UNIT-MODE
053700     ELSE
053800         MOVE I-CTL-UNIT-PR TO UNIT-MODE
053900     END-IF.
054000
054100
054200*    ----- DATE-RANGE RESOLUTION (SAME PRESET LOGIC AS
054300*    ----- WNSLSRPT; EACH PROGRAM CARRIES ITS OWN COPY PER
054400*    ----- SHOP HABIT -- NO SHARED COPYBOOK OR CALL).
054500
054600 2050-RESOLVE-DATE-RANGE.
054700
054800     EVALUATE I-CTL-MODE
054900         WHEN 'EXPLICIT'
055000             MOVE I-CTL-START-DATE TO START-DATE
055100             MOVE I-CTL-END-DATE TO END-DATE
055200         WHEN OTHER
055300             PERFORM 2060-APPLY-PRESET
055400     END-EVALUATE.
055500
055600     IF START-DATE > END-DATE
055700         MOVE START-DATE TO H-DATE-SWAP
055800         MOVE END-DATE TO START-DATE
055900         MOVE H-DATE-SWAP TO END-DATE
056000     END-IF.
056100
056200     MOVE START-DATE TO O-RANGE-START.
056300     MOVE END-DATE TO O-RANGE-END.
056400
056500     IF UNIT-MODE = "CASE"
056600         MOVE "CASES" TO O-UNIT-LABEL
056700         MOVE "CASES" TO O-UNIT-COL-HDR
056800         MOVE "CASES" TO O-TOP-UNIT-COL-HDR
056900         MOVE "CASES" TO O-INV-COL-UNIT
057000     ELSE
057100         MOVE "BOTTLES" TO O-UNIT-LABEL
057200         MOVE "BOTTLES" TO O-UNIT-COL-HDR
057300         MOVE "BOTTLES" TO O-TOP-UNIT-COL-HDR
057400         MOVE "BOTTLES" TO O-INV-COL-UNIT
057500     END-IF.
057600
057700
057800 2060-APPLY-PRESET.
057900
058000     MOVE C-TODAY-YEAR TO C-STEP-YEAR.
058100     MOVE C-TODAY-MONTH TO C-STEP-MONTH.
058200
058300     EVALUATE I-CTL-PRESET-CODE
058400         WHEN 'THISMONTH'
058500             PERFORM 2061-THIS-MONTH
058600         WHEN 'LASTMONTH'
058700             PERFORM 2062-LAST-MONTH
058800         WHEN 'LAST3MO'
058900             PERFORM 2063-LAST-3-MONTHS
059000         WHEN 'LAST12MO'
059100             PERFORM 2064-LAST-12-MONTHS
059200         WHEN 'YTD'
059300             PERFORM 2065-YEAR-TO-DATE
059400         WHEN OTHER
059500             PERFORM 2061-THIS-MONTH
059600     END-EVALUATE.
059700
059800
059900 2061-THIS-MONTH.
060000
060100     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-01'
060200         DELIMITED BY SIZE INTO START-DATE.
060300     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
060400         DELIMITED BY SIZE INTO END-DATE.
060500
060600
060700 2062-LAST-MONTH.
060800
060900     MOVE 1 TO C-STEP-N.
061000     PERFORM 2070-STEP-MONTH-BACK.
061100     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
061200         DELIMITED BY SIZE INTO START-DATE.
061300     PERFORM 2080-LAST-DAY-OF-MONTH.
061400     STRING C-STEP-YEAR '-' C-STEP-MONTH '-' C-LAST-DAY
061500         DELIMITED BY SIZE INTO END-DATE.
061600
061700
061800 2063-LAST-3-MONTHS.
061900
062000     MOVE 2 TO C-STEP-N.
062100     PERFORM 2070-STEP-MONTH-BACK.
062200     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
062300         DELIMITED BY SIZE INTO START-DATE.
062400     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
062500         DELIMITED BY SIZE INTO END-DATE.
062600
062700
062800 2064-LAST-12-MONTHS.
062900
063000     MOVE 11 TO C-STEP-N.
063100     PERFORM 2070-STEP-MONTH-BACK.
063200     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
063300         DELIMITED BY SIZE INTO START-DATE.
063400     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
063500         DELIMITED BY SIZE INTO END-DATE.
063600
063700
063800 2065-YEAR-TO-DATE.
063900
064000     STRING C-TODAY-YEAR '-01-01'
064100         DELIMITED BY SIZE INTO START-DATE.
064200     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
064300         DELIMITED BY SIZE INTO END-DATE.
064400
064500
064600 2070-STEP-MONTH-BACK.
064700
064800     COMPUTE C-MONTH-INDEX =
064900         (C-STEP-YEAR * 12) + C-STEP-MONTH - 1
065000             - C-STEP-N.
065100     COMPUTE C-STEP-YEAR = C-MONTH-INDEX / 12.
065200     COMPUTE C-STEP-REM = C-MONTH-INDEX
065300         - (C-STEP-YEAR * 12).
065400     COMPUTE C-STEP-MONTH = C-STEP-REM + 1.
065500
065600
065700 2080-LAST-DAY-OF-MONTH.
065800
065900     EVALUATE C-STEP-MONTH
066000         WHEN 01 MOVE 31 TO C-LAST-DAY
066100         WHEN 03 MOVE 31 TO C-LAST-DAY
066200         WHEN 05 MOVE 31 TO C-LAST-DAY
066300         WHEN 07 MOVE 31 TO C-LAST-DAY
066400         WHEN 08 MOVE 31 TO C-LAST-DAY
066500         WHEN 10 MOVE 31 TO C-LAST-DAY
066600         WHEN 12 MOVE 31 TO C-LAST-DAY
066700         WHEN 04 MOVE 30 TO C-LAST-DAY
066800         WHEN 06 MOVE 30 TO C-LAST-DAY
066900         WHEN 09 MOVE 30 TO C-LAST-DAY
067000         WHEN 11 MOVE 30 TO C-LAST-DAY
067100         WHEN 02 PERFORM 2090-LEAP-YEAR-CHECK
067200     END-EVALUATE.
067300
067400
067500 2090-LEAP-YEAR-CHECK.
067600
067700     DIVIDE C-STEP-YEAR BY 4 GIVING C-STEP-REM
067800         REMAINDER C-LEAP-REM-4.
067900     DIVIDE C-STEP-YEAR BY 100 GIVING C-STEP-REM
068000         REMAINDER C-LEAP-REM-100.
068100     DIVIDE C-STEP-YEAR BY 400 GIVING C-STEP-REM
068200         REMAINDER C-LEAP-REM-400.
068300
068400     IF C-LEAP-REM-400 = ZERO
068500         MOVE 29 TO C-LAST-DAY
068600     ELSE
068700         IF C-LEAP-REM-100 = ZERO
068800             MOVE 28 TO C-LAST-DAY
068900         ELSE
069000             IF C-LEAP-REM-4 = ZERO
069100                 MOVE 29 TO C-LAST-DAY
069200             ELSE
069300                 MOVE 28 TO C-LAST-DAY
069400             END-IF
069500         END-IF
069600     END-IF.
069700
069800
069900 2000-ORDERS-PASS.
070000
070100     IF I-COMPLETED-DATE >= START-DATE AND
070200        I-COMPLETED-DATE <= END-DATE
070300         PERFORM 2100-STORE-ORDER-TOTAL
070400     END-IF.
070500
070600     PERFORM 9000-READ-ORDER.
070700
070800
070900 2100-STORE-ORDER-TOTAL.
071000
071100     IF C-ORDER-COUNT < 2000
071200         ADD 1 TO C-ORDER-COUNT
071300         MOVE I-ORDER-ID TO T-ORD-ID(C-ORDER-COUNT)
071400         MOVE I-ORDER-TYPE TO T-ORD-TYPE(C-ORDER-COUNT)
071500         MOVE I-SUB-TOTAL TO
071600             T-ORD-NET-SALES(C-ORDER-COUNT)
071700         MOVE ZERO TO T-ORD-LINE-VAL(C-ORDER-COUNT)
071800         MOVE ZERO TO T-ORD-QTY(C-ORDER-COUNT)
071900     END-IF.
072000
072100
072200 3000-ITEMS-PASS.
072300
072400     MOVE 'N' TO FOUND-FLAG.
072500     MOVE ZERO TO C-FOUND-INDEX.
072600
072700     PERFORM 3100-FIND-ORDER-TOTAL
072800         VARYING C-SUB-I FROM 1 BY 1
072900             UNTIL C-SUB-I > C-ORDER-COUNT.
073000
073100     IF FOUND AND C-ITEM-COUNT < 4000
073200         COMPUTE C-ITM-LINE-VAL ROUNDED =
073300             I-ITM-PRICE * I-ITM-QUANTITY.
073400
073500         ADD C-ITM-LINE-VAL TO
073600             T-ORD-LINE-VAL(C-FOUND-INDEX).
073700         ADD I-ITM-QUANTITY TO
073800             T-ORD-QTY(C-FOUND-INDEX).
073900
074000         MOVE I-ITM-PRODUCT-NAME TO C-ITM-NAME-USE.
074100         IF C-ITM-NAME-USE = SPACES
074200             MOVE I-ITM-TITLE TO C-ITM-NAME-USE
074300         END-IF.
074400
074500         ADD 1 TO C-ITEM-COUNT.
074600         MOVE C-FOUND-INDEX TO
074700             T-ITM-ORDER-IDX(C-ITEM-COUNT).
074800         MOVE I-ITM-SKU TO T-ITM-SKU(C-ITEM-COUNT).
074900         MOVE C-ITM-NAME-USE TO T-ITM-NAME(C-ITEM-COUNT).
075000         MOVE T-ORD-TYPE(C-FOUND-INDEX) TO
075100             T-ITM-TYPE(C-ITEM-COUNT).
075200         MOVE I-ITM-QUANTITY TO T-ITM-QTY(C-ITEM-COUNT).
075300         MOVE C-ITM-LINE-VAL TO
075400             T-ITM-LINE-VAL(C-ITEM-COUNT).
075500     END-IF.
075600
075700     PERFORM 9100-READ-ITEM.
075800
075900
076000 3100-FIND-ORDER-TOTAL.
076100
076200     IF FOUND
076300         CONTINUE
076400     ELSE
076500         IF T-ORD-ID(C-SUB-I) = I-ITM-ORDER-ID
076600             MOVE 'Y' TO FOUND-FLAG
076700             MOVE C-SUB-I TO C-FOUND-INDEX
076800         END-IF
076900     END-IF.
077000
077100
077200*    ----- RULE 3A ALLOCATION: PRICE SHARE, FALLING BACK TO
077300*    ----- QUANTITY SHARE WHEN THE ORDER'S TOTAL LINE VALUE
077400*    ----- IS ZERO (COMP / NO-CHARGE ITEMS).  RULE 3B/3C ROLL
077500*    ----- THE RESULT INTO THE SKU-TYPE AND SKU BUCKETS.
077600
077700 3500-ALLOCATE-ITEMS.
077800
077900     MOVE T-ITM-ORDER-IDX(C-SUB-I) TO C-FOUND-INDEX.
078000     MOVE T-ORD-LINE-VAL(C-FOUND-INDEX) TO C-ORD-V.
078100     MOVE T-ORD-QTY(C-FOUND-INDEX) TO C-ORD-Q.
078200
078300     IF C-ORD-V > ZERO
078400         COMPUTE T-ITM-ALLOC(C-SUB-I) ROUNDED =
078500             T-ORD-NET-SALES(C-FOUND-INDEX) *
078600                 T-ITM-LINE-VAL(C-SUB-I) / C-ORD-V
078700     ELSE
078800         IF C-ORD-Q > ZERO
078900             COMPUTE T-ITM-ALLOC(C-SUB-I) ROUNDED =
079000                 T-ORD-NET-SALES(C-FOUND-INDEX) *
079100                     T-ITM-QTY(C-SUB-I) / C-ORD-Q
079200         ELSE
079300             MOVE ZERO TO T-ITM-ALLOC(C-SUB-I)
079400         END-IF
079500     END-IF.
079600
079700     PERFORM 3600-ROLL-SKU-TYPE.
079800     PERFORM 3700-ROLL-SKU-TOTAL.
079900
080000
080100 3600-ROLL-SKU-TYPE.
080200
080300     MOVE 'N' TO FOUND-FLAG.
080400     MOVE ZERO TO C-FOUND-INDEX.
080500
080600     PERFORM 3610-FIND-SKU-TYPE
080700         VARYING C-SUB-J FROM 1 BY 1
080800             UNTIL C-SUB-J > C-SKU-TYPE-COUNT.
080900
081000     IF NOT-FOUND
081100         IF C-SKU-TYPE-COUNT < 600
081200             ADD 1 TO C-SKU-TYPE-COUNT
081300             MOVE C-SKU-TYPE-COUNT TO C-FOUND-INDEX
081400             MOVE T-ITM-SKU(C-SUB-I) TO
081500                 T-STY-SKU(C-FOUND-INDEX)
081600             MOVE T-ITM-NAME(C-SUB-I) TO
081700                 T-STY-NAME(C-FOUND-INDEX)
081800             MOVE T-ITM-TYPE(C-SUB-I) TO
081900                 T-STY-TYPE(C-FOUND-INDEX)
082000             MOVE ZERO TO T-STY-QTY(C-FOUND-INDEX)
082100             MOVE ZERO TO T-STY-ALLOC(C-FOUND-INDEX)
082200             MOVE 'N' TO T-STY-USED(C-FOUND-INDEX)
082300         END-IF
082400     END-IF.
082500
082600     IF C-FOUND-INDEX > ZERO
082700         ADD T-ITM-QTY(C-SUB-I) TO
082800             T-STY-QTY(C-FOUND-INDEX)
082900         ADD T-ITM-ALLOC(C-SUB-I) TO
083000             T-STY-ALLOC(C-FOUND-INDEX)
083100     END-IF.
083200
083300
083400 3610-FIND-SKU-TYPE.
083500
083600     IF FOUND
083700         CONTINUE
083800     ELSE
083900         IF T-STY-SKU(C-SUB-J) = T-ITM-SKU(C-SUB-I) AND
084000            T-STY-NAME(C-SUB-J) = T-ITM-NAME(C-SUB-I) AND
084100            T-STY-TYPE(C-SUB-J) = T-ITM-TYPE(C-SUB-I)
084200             MOVE 'Y' TO FOUND-FLAG
084300             MOVE C-SUB-J TO C-FOUND-INDEX
084400         END-IF
084500     END-IF.
084600
084700
084800 3700-ROLL-SKU-TOTAL.
084900
085000     MOVE 'N' TO FOUND-FLAG.
085100     MOVE ZERO TO C-FOUND-INDEX.
085200
085300     PERFORM 3710-FIND-SKU
085400         VARYING C-SUB-K FROM 1 BY 1
085500             UNTIL C-SUB-K > C-SKU-COUNT.
085600
085700     IF NOT-FOUND
085800         IF C-SKU-COUNT < 300
085900             ADD 1 TO C-SKU-COUNT
086000             MOVE C-SKU-COUNT TO C-FOUND-INDEX
086100             MOVE T-ITM-SKU(C-SUB-I) TO
086200                 T-SKU-SKU(C-FOUND-INDEX)
086300             MOVE T-ITM-NAME(C-SUB-I) TO
086400                 T-SKU-NAME(C-FOUND-INDEX)
086500             MOVE ZERO TO T-SKU-QTY(C-FOUND-INDEX)
086600             MOVE ZERO TO T-SKU-ALLOC(C-FOUND-INDEX)
086700             MOVE 'N' TO T-SKU-USED-TOP(C-FOUND-INDEX)
086800             MOVE 'N' TO T-SKU-USED-SEC(C-FOUND-INDEX)
086900         END-IF
087000     END-IF.
087100
087200     IF C-FOUND-INDEX > ZERO
087300         ADD T-ITM-QTY(C-SUB-I) TO
087400             T-SKU-QTY(C-FOUND-INDEX)
087500         ADD T-ITM-ALLOC(C-SUB-I) TO
087600             T-SKU-ALLOC(C-FOUND-INDEX)
087700     END-IF.
087800
087900
088000 3710-FIND-SKU.
088100
088200     IF FOUND
088300         CONTINUE
088400     ELSE
088500         IF T-SKU-SKU(C-SUB-K) = T-ITM-SKU(C-SUB-I) AND
088600            T-SKU-NAME(C-SUB-K) = T-ITM-NAME(C-SUB-I)
088700             MOVE 'Y' TO FOUND-FLAG
088800             MOVE C-SUB-K TO C-FOUND-INDEX
088900         END-IF
089000     END-IF.
089100
089200
089300 5000-LOAD-INVENTORY.
089400
089500     MOVE SPACES TO C-POOL-UPPER.
089600     MOVE I-INV-POOL TO C-POOL-UPPER.
089700     INSPECT C-POOL-UPPER CONVERTING
089800         "abcdefghijklmnopqrstuvwxyz" TO
089900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
090000
090100     MOVE 'N' TO FOUND-FLAG.
090200     PERFORM 5100-SCAN-FOR-LIBRARY
090300         VARYING C-POOL-SCAN-I FROM 1 BY 1
090400             UNTIL C-POOL-SCAN-I > 14 OR FOUND.
090500
090600     IF NOT-FOUND
090700         PERFORM 5200-ROLL-INVENTORY
090800         PERFORM 5300-ROLL-LABEL
090900     END-IF.
091000
091100     PERFORM 9200-READ-INVENTORY.
091200
091300
091400 5100-SCAN-FOR-LIBRARY.
091500
091600     IF C-POOL-UPPER(C-POOL-SCAN-I:7) = "LIBRARY"
091700         MOVE 'Y' TO FOUND-FLAG
091800     END-IF.
091900
092000
092100 5200-ROLL-INVENTORY.
092200
092300     MOVE 'N' TO FOUND-FLAG.
092400     MOVE ZERO TO C-FOUND-INDEX.
092500
092600     PERFORM 5210-FIND-INVENTORY
092700         VARYING C-SUB-I FROM 1 BY 1
092800             UNTIL C-SUB-I > C-INVENTORY-COUNT.
092900
093000     IF NOT-FOUND
093100         IF C-INVENTORY-COUNT < 300
093200             ADD 1 TO C-INVENTORY-COUNT
093300             MOVE C-INVENTORY-COUNT TO C-FOUND-INDEX
093400             MOVE I-INV-SKU TO T-INV-SKU(C-FOUND-INDEX)
093500             MOVE ZERO TO T-INV-TOTAL(C-FOUND-INDEX)
093600             MOVE 'N' TO T-INV-USED(C-FOUND-INDEX)
093700         END-IF
093800     END-IF.
093900
094000     IF C-FOUND-INDEX > ZERO
094100         ADD I-INV-CURRENT TO T-INV-TOTAL(C-FOUND-INDEX)
094200     END-IF.
094300
094400
094500 5210-FIND-INVENTORY.
094600
094700     IF FOUND
094800         CONTINUE
094900     ELSE
095000         IF T-INV-SKU(C-SUB-I) = I-INV-SKU
095100             MOVE 'Y' TO FOUND-FLAG
095200             MOVE C-SUB-I TO C-FOUND-INDEX
095300         END-IF
095400     END-IF.
095500
095600
095700*    ----- RULE 3F: BASE-LABEL KEY IS THE SKU WITH A LEADING
095800*    ----- 2-DIGIT-DOT VINTAGE PREFIX STRIPPED; OTHERWISE THE
095900*    ----- LABEL KEY IS THE SKU ITSELF (WO-1591).
096000
096100 5300-ROLL-LABEL.
096200
096300     IF I-INV-PFX-1 IS NUMERIC AND I-INV-PFX-2 IS NUMERIC
096400             AND I-INV-PFX-DOT = '.'
096500         MOVE SPACES TO C-LABEL-KEY-USE
096600         MOVE I-INV-BASE TO C-LABEL-KEY-USE
096700     ELSE
096800         MOVE I-INV-SKU TO C-LABEL-KEY-USE
096900     END-IF.
097000
097100     MOVE 'N' TO FOUND-FLAG.
097200     MOVE ZERO TO C-FOUND-INDEX.
097300
097400     PERFORM 5310-FIND-LABEL
097500         VARYING C-SUB-I FROM 1 BY 1
097600             UNTIL C-SUB-I > C-LABEL-COUNT.
097700
097800     IF NOT-FOUND
097900         IF C-LABEL-COUNT < 300
098000             ADD 1 TO C-LABEL-COUNT
098100             MOVE C-LABEL-COUNT TO C-FOUND-INDEX
098200             MOVE C-LABEL-KEY-USE TO
098300                 T-LBL-KEY(C-FOUND-INDEX)
098400             MOVE ZERO TO T-LBL-TOTAL(C-FOUND-INDEX)
098500             MOVE 'N' TO T-LBL-USED(C-FOUND-INDEX)
098600         END-IF
098700     END-IF.
098800
098900     IF C-FOUND-INDEX > ZERO
099000         ADD I-INV-CURRENT TO T-LBL-TOTAL(C-FOUND-INDEX)
099100     END-IF.
099200
099300
099400 5310-FIND-LABEL.
099500
099600     IF FOUND
099700         CONTINUE
099800     ELSE
099900         IF T-LBL-KEY(C-SUB-I) = C-LABEL-KEY-USE
100000             MOVE 'Y' TO FOUND-FLAG
100100             MOVE C-SUB-I TO C-FOUND-INDEX
100200         END-IF
100300     END-IF.
100400
100500
100600 6000-PRINT-PRODUCTS-REPORT.
100700
100800     IF C-ORDER-COUNT = ZERO OR C-ITEM-COUNT = ZERO
100900         PERFORM 6010-PRINT-EMPTY
101000     ELSE
101100         PERFORM 6100-PRINT-SKU-SECTIONS
101200     END-IF.
101300
101400     PERFORM 6200-PRINT-TOP-SKUS.
101500     PERFORM 6300-PRINT-INV-BY-LABEL.
101600     PERFORM 6400-PRINT-INVENTORY.
101700
101800
101900 6010-PRINT-EMPTY.
102000
102100     WRITE PRTLINE FROM EMPTY-REPORT-LINE
102200         AFTER ADVANCING 2 LINES.
102300
102400
102500 6100-PRINT-SKU-SECTIONS.
102600
102700     PERFORM 6120-PRINT-ONE-SKU-SECTION
102800         VARYING C-RANK-CTR FROM 1 BY 1
102900             UNTIL C-RANK-CTR > C-SKU-COUNT.
103000
103100
103200 6120-PRINT-ONE-SKU-SECTION.
103300
103400     MOVE ZERO TO C-BEST-INDEX.
103500     MOVE -1 TO C-BEST-QTY.
103600
103700     PERFORM 6130-TEST-ONE-SKU
103800         VARYING C-SUB-I FROM 1 BY 1
103900             UNTIL C-SUB-I > C-SKU-COUNT.
104000
104100     IF C-BEST-INDEX > ZERO
104200         MOVE 'Y' TO T-SKU-USED-SEC(C-BEST-INDEX)
104300         MOVE T-SKU-SKU(C-BEST-INDEX) TO O-SEC-SKU
104400         MOVE T-SKU-NAME(C-BEST-INDEX) TO O-SEC-NAME
104500
104600         WRITE PRTLINE FROM BLANK-LINE
104700             AFTER ADVANCING 1 LINE.
104800         WRITE PRTLINE FROM SKU-SECTION-LINE
104900             AFTER ADVANCING 2 LINES
105000                 AT EOP
105100                     PERFORM 9900-HEADING.
105200         WRITE PRTLINE FROM DETAIL-COLUMN-HEADING
105300             AFTER ADVANCING 2 LINES.
105400
105500         PERFORM 6140-FIND-SKU-MAX-AVG.
105600         PERFORM 6150-PRINT-TYPE-DETAILS
105700             VARYING C-TYPE-RANK-CTR FROM 1 BY 1
105800                 UNTIL C-TYPE-RANK-CTR > C-SKU-TYPE-COUNT.
105900
106000         IF UNIT-MODE = "CASE"
106100             COMPUTE C-EDIT-QTY2-IN ROUNDED =
106200                 T-SKU-QTY(C-BEST-INDEX) / 12
106300         ELSE
106400             MOVE T-SKU-QTY(C-BEST-INDEX) TO C-EDIT-QTY2-IN
106500         END-IF
106600         PERFORM 7910-EDIT-QTY2
106700         MOVE C-EDIT-QTY2-OUT TO O-TOT-QTY
106800
106900         COMPUTE C-EDIT-MONEY2-IN ROUNDED =
107000             T-SKU-ALLOC(C-BEST-INDEX)
107100         PERFORM 7920-EDIT-MONEY2
107200         MOVE C-EDIT-MONEY2-OUT TO O-TOT-NET-SALES
107300
107400         IF T-SKU-QTY(C-BEST-INDEX) > ZERO
107500             COMPUTE C-ONE-AVG ROUNDED =
107600                 T-SKU-ALLOC(C-BEST-INDEX) /
107700                     T-SKU-QTY(C-BEST-INDEX)
107800         ELSE
107900             MOVE ZERO TO C-ONE-AVG
108000         END-IF
108100         COMPUTE C-EDIT-MONEY2-IN ROUNDED = C-ONE-AVG
108200         PERFORM 7920-EDIT-MONEY2
108300         MOVE C-EDIT-MONEY2-OUT TO O-TOT-AVG-SALE
108400
108500         WRITE PRTLINE FROM SKU-TOTAL-LINE
108600             AFTER ADVANCING 1 LINE
108700                 AT EOP
108800                     PERFORM 9900-HEADING
108900     END-IF.
109000
109100
109200 6130-TEST-ONE-SKU.
109300
109400     IF T-SKU-USED-SEC(C-SUB-I) = 'N' AND
109500        T-SKU-QTY(C-SUB-I) > C-BEST-QTY
109600         MOVE T-SKU-QTY(C-SUB-I) TO C-BEST-QTY
109700         MOVE C-SUB-I TO C-BEST-INDEX
109800     END-IF.
109900
110000
110100 6140-FIND-SKU-MAX-AVG.
110200
110300     MOVE ZERO TO C-SKU-MAX-AVG.
110400
110500     PERFORM 6141-TEST-TYPE-AVG
110600         VARYING C-SUB-J FROM 1 BY 1
110700             UNTIL C-SUB-J > C-SKU-TYPE-COUNT.
110800
110900
111000 6141-TEST-TYPE-AVG.
111100
111200     IF T-STY-SKU(C-SUB-J) = T-SKU-SKU(C-BEST-INDEX) AND
111300        T-STY-NAME(C-SUB-J) = T-SKU-NAME(C-BEST-INDEX)
111400         IF T-STY-QTY(C-SUB-J) > ZERO
111500             COMPUTE C-ONE-AVG ROUNDED =
111600                 T-STY-ALLOC(C-SUB-J) /
111700                     T-STY-QTY(C-SUB-J)
111800         ELSE
111900             MOVE ZERO TO C-ONE-AVG
112000         END-IF
112100         IF C-ONE-AVG > C-SKU-MAX-AVG
112200             MOVE C-ONE-AVG TO C-SKU-MAX-AVG
112300         END-IF
112400     END-IF.
112500
112600
112700*    ----- RULE: EACH SKU SECTION'S ORDER-TYPE ROWS PRINT IN
112800*    ----- DESCENDING CASES ORDER -- REPEATED MAX-SEARCH OVER
112900*    ----- THE MATCHING ROWS, SAME USED-FLAG IDIOM AS THE
113000*    ----- CHANNEL/PRODUCT/STATE RANKING ELSEWHERE IN THIS SHOP.
113100 6150-PRINT-TYPE-DETAILS.
113200
113300     MOVE ZERO TO C-BEST-TYPE-INDEX.
113400     MOVE -1 TO C-BEST-QTY.
113500
113600     PERFORM 6155-TEST-ONE-TYPE
113700         VARYING C-SUB-J FROM 1 BY 1
113800             UNTIL C-SUB-J > C-SKU-TYPE-COUNT.
113900
114000     IF C-BEST-TYPE-INDEX > ZERO
114100         MOVE 'Y' TO T-STY-USED(C-BEST-TYPE-INDEX)
114200         MOVE C-BEST-TYPE-INDEX TO C-SUB-J
114300         PERFORM 6160-PRINT-ONE-DETAIL
114400     END-IF.
114500
114600 6155-TEST-ONE-TYPE.
114700
114800     IF T-STY-USED(C-SUB-J) = 'N' AND
114900        T-STY-SKU(C-SUB-J) = T-SKU-SKU(C-BEST-INDEX) AND
115000        T-STY-NAME(C-SUB-J) = T-SKU-NAME(C-BEST-INDEX) AND
115100        T-STY-QTY(C-SUB-J) > C-BEST-QTY
115200         MOVE T-STY-QTY(C-SUB-J) TO C-BEST-QTY
115300         MOVE C-SUB-J TO C-BEST-TYPE-INDEX
115400     END-IF.
115500
115600 6160-PRINT-ONE-DETAIL.
115700
115800     MOVE T-STY-TYPE(C-SUB-J) TO O-DET-TYPE.
115900     MOVE T-STY-SKU(C-SUB-J) TO O-DET-SKU.
116000     MOVE T-STY-NAME(C-SUB-J) TO O-DET-NAME.
116100
116200     IF UNIT-MODE = "CASE"
116300         COMPUTE C-EDIT-QTY2-IN ROUNDED =
116400             T-STY-QTY(C-SUB-J) / 12
116500     ELSE
116600         MOVE T-STY-QTY(C-SUB-J) TO C-EDIT-QTY2-IN
116700     END-IF.
116800     PERFORM 7910-EDIT-QTY2.
116900     MOVE C-EDIT-QTY2-OUT TO O-DET-QTY.
117000
117100     COMPUTE C-EDIT-MONEY2-IN ROUNDED =
117200         T-STY-ALLOC(C-SUB-J).
117300     PERFORM 7920-EDIT-MONEY2.
117400     MOVE C-EDIT-MONEY2-OUT TO O-DET-NET-SALES.
117500
117600     IF T-STY-QTY(C-SUB-J) > ZERO
117700         COMPUTE C-ONE-AVG ROUNDED =
117800             T-STY-ALLOC(C-SUB-J) /
117900                 T-STY-QTY(C-SUB-J)
118000     ELSE
118100         MOVE ZERO TO C-ONE-AVG
118200     END-IF.
118300     COMPUTE C-EDIT-MONEY2-IN ROUNDED = C-ONE-AVG.
118400     PERFORM 7920-EDIT-MONEY2.
118500     MOVE C-EDIT-MONEY2-OUT TO O-DET-AVG-SALE.
118600
118700     MOVE SPACE TO O-DET-FLAG.
118800     IF C-SKU-MAX-AVG > ZERO
118900         COMPUTE C-AVG-DIFF = C-ONE-AVG - C-SKU-MAX-AVG
119000         IF C-AVG-DIFF < ZERO
119100             COMPUTE C-AVG-DIFF = ZERO - C-AVG-DIFF
119200         END-IF
119300         IF C-AVG-DIFF <= 0.000001
119400             MOVE '*' TO O-DET-FLAG
119500         END-IF
119600     END-IF.
119700
119800     WRITE PRTLINE FROM SKU-DETAIL-LINE
119900         AFTER ADVANCING 1 LINE
120000             AT EOP
120100                 PERFORM 9900-HEADING.
120200
120300
120400 6200-PRINT-TOP-SKUS.
120500
120600     WRITE PRTLINE FROM BLANK-LINE
120700         AFTER ADVANCING 1 LINE.
120800     WRITE PRTLINE FROM TOP-SKU-HEADING-LINE
120900         AFTER ADVANCING 2 LINES
121000             AT EOP
121100                 PERFORM 9900-HEADING.
121200     WRITE PRTLINE FROM TOP-SKU-COLUMN-HEADING
121300         AFTER ADVANCING 2 LINES.
121400
121500     PERFORM 6210-PRINT-ONE-TOP-SKU
121600         VARYING C-RANK-CTR FROM 1 BY 1
121700             UNTIL C-RANK-CTR > 15.
121800
121900
122000 6210-PRINT-ONE-TOP-SKU.
122100
122200     MOVE ZERO TO C-BEST-INDEX.
122300     MOVE -1 TO C-BEST-QTY.
122400
122500     PERFORM 6220-TEST-ONE-TOP-SKU
122600         VARYING C-SUB-I FROM 1 BY 1
122700             UNTIL C-SUB-I > C-SKU-COUNT.
122800
122900     IF C-BEST-INDEX > ZERO
123000         MOVE 'Y' TO T-SKU-USED-TOP(C-BEST-INDEX)
123100         MOVE T-SKU-SKU(C-BEST-INDEX) TO O-TOP-SKU
123200         MOVE T-SKU-NAME(C-BEST-INDEX) TO O-TOP-NAME
123300
123400         IF UNIT-MODE = "CASE"
123500             COMPUTE C-EDIT-QTY2-IN ROUNDED =
123600                 T-SKU-QTY(C-BEST-INDEX) / 12
123700         ELSE
123800             MOVE T-SKU-QTY(C-BEST-INDEX) TO C-EDIT-QTY2-IN
123900         END-IF
124000         PERFORM 7910-EDIT-QTY2
124100         MOVE C-EDIT-QTY2-OUT TO O-TOP-QTY
124200
124300         IF T-SKU-QTY(C-BEST-INDEX) > ZERO
124400             COMPUTE C-ONE-AVG ROUNDED =
124500                 T-SKU-ALLOC(C-BEST-INDEX) /
124600                     T-SKU-QTY(C-BEST-INDEX)
124700         ELSE
124800             MOVE ZERO TO C-ONE-AVG
124900         END-IF
125000         COMPUTE C-EDIT-MONEY2-IN ROUNDED = C-ONE-AVG
125100         PERFORM 7920-EDIT-MONEY2
125200         MOVE C-EDIT-MONEY2-OUT TO O-TOP-AVG-SALE
125300
125400         WRITE PRTLINE FROM TOP-SKU-LINE
125500             AFTER ADVANCING 1 LINE
125600                 AT EOP
125700                     PERFORM 9900-HEADING
125800     END-IF.
125900
126000
126100 6220-TEST-ONE-TOP-SKU.
126200
126300     IF T-SKU-USED-TOP(C-SUB-I) = 'N' AND
126400        T-SKU-QTY(C-SUB-I) > C-BEST-QTY
126500         MOVE T-SKU-QTY(C-SUB-I) TO C-BEST-QTY
126600         MOVE C-SUB-I TO C-BEST-INDEX
126700     END-IF.
126800
126900
127000 6300-PRINT-INV-BY-LABEL.
127100
127200     WRITE PRTLINE FROM BLANK-LINE
127300         AFTER ADVANCING 1 LINE.
127400     WRITE PRTLINE FROM INV-LABEL-HEADING-LINE
127500         AFTER ADVANCING 2 LINES
127600             AT EOP
127700                 PERFORM 9900-HEADING.
127800     MOVE "BASE LABEL" TO O-INV-COL-LBL.
127900     WRITE PRTLINE FROM INV-COLUMN-HEADING
128000         AFTER ADVANCING 2 LINES.
128100
128200     PERFORM 6310-PRINT-ONE-LABEL
128300         VARYING C-RANK-CTR FROM 1 BY 1
128400             UNTIL C-RANK-CTR > 30.
128500
128600
128700 6310-PRINT-ONE-LABEL.
128800
128900     MOVE ZERO TO C-BEST-INDEX.
129000     MOVE -1 TO C-BEST-QTY.
129100
129200     PERFORM 6320-TEST-ONE-LABEL
129300         VARYING C-SUB-I FROM 1 BY 1
129400             UNTIL C-SUB-I > C-LABEL-COUNT.
129500
129600     IF C-BEST-INDEX > ZERO
129700         MOVE 'Y' TO T-LBL-USED(C-BEST-INDEX)
129800         MOVE T-LBL-KEY(C-BEST-INDEX) TO O-INV-KEY
129900         PERFORM 6330-EDIT-INV-TOTAL
130000
130100         WRITE PRTLINE FROM INV-LINE
130200             AFTER ADVANCING 1 LINE
130300                 AT EOP
130400                     PERFORM 9900-HEADING
130500     END-IF.
130600
130700
130800 6320-TEST-ONE-LABEL.
130900
131000     IF T-LBL-USED(C-SUB-I) = 'N' AND
131100        T-LBL-TOTAL(C-SUB-I) > C-BEST-QTY
131200         MOVE T-LBL-TOTAL(C-SUB-I) TO C-BEST-QTY
131300         MOVE C-SUB-I TO C-BEST-INDEX
131400     END-IF.
131500
131600
131700 6330-EDIT-INV-TOTAL.
131800
131900     IF UNIT-MODE = "CASE"
132000         COMPUTE C-EDIT-QTY2-IN ROUNDED =
132100             T-LBL-TOTAL(C-BEST-INDEX) / 12
132200     ELSE
132300         MOVE T-LBL-TOTAL(C-BEST-INDEX) TO C-EDIT-QTY2-IN
132400     END-IF.
132500     PERFORM 7910-EDIT-QTY2.
132600     MOVE C-EDIT-QTY2-OUT TO O-INV-TOTAL.
132700
132800
132900 6400-PRINT-INVENTORY.
133000
133100     WRITE PRTLINE FROM BLANK-LINE
133200         AFTER ADVANCING 1 LINE.
133300     WRITE PRTLINE FROM INV-HEADING-LINE
133400         AFTER ADVANCING 2 LINES
133500             AT EOP
133600                 PERFORM 9900-HEADING.
133700     MOVE "PRODUCT SKU" TO O-INV-COL-LBL.
133800     WRITE PRTLINE FROM INV-COLUMN-HEADING
133900         AFTER ADVANCING 2 LINES.
134000
134100     PERFORM 6410-PRINT-ONE-INV
134200         VARYING C-RANK-CTR FROM 1 BY 1
134300             UNTIL C-RANK-CTR > 30.
134400
134500
134600 6410-PRINT-ONE-INV.
134700
134800     MOVE ZERO TO C-BEST-INDEX.
134900     MOVE -1 TO C-BEST-QTY.
135000
135100     PERFORM 6420-TEST-ONE-INV
135200         VARYING C-SUB-I FROM 1 BY 1
135300             UNTIL C-SUB-I > C-INVENTORY-COUNT.
135400
135500     IF C-BEST-INDEX > ZERO
135600         MOVE 'Y' TO T-INV-USED(C-BEST-INDEX)
135700         MOVE T-INV-SKU(C-BEST-INDEX) TO O-INV-KEY
135800
135900         IF UNIT-MODE = "CASE"
136000             COMPUTE C-EDIT-QTY2-IN ROUNDED =
136100                 T-INV-TOTAL(C-BEST-INDEX) / 12
136200         ELSE
136300             MOVE T-INV-TOTAL(C-BEST-INDEX) TO
136400                 C-EDIT-QTY2-IN
136500         END-IF
136600         PERFORM 7910-EDIT-QTY2
136700         MOVE C-EDIT-QTY2-OUT TO O-INV-TOTAL
136800
136900         WRITE PRTLINE FROM INV-LINE
137000             AFTER ADVANCING 1 LINE
137100                 AT EOP
137200                     PERFORM 9900-HEADING
137300     END-IF.
137400
137500
137600 6420-TEST-ONE-INV.
137700
137800     IF T-INV-USED(C-SUB-I) = 'N' AND
137900        T-INV-TOTAL(C-SUB-I) > C-BEST-QTY
138000         MOVE T-INV-TOTAL(C-SUB-I) TO C-BEST-QTY
138100         MOVE C-SUB-I TO C-BEST-INDEX
138200     END-IF.
138300
138400
138500 7910-EDIT-QTY2.
138600
138700     MOVE C-EDIT-QTY2-IN TO C-EDIT-QTY2-OUT.
138800
138900
139000 7920-EDIT-MONEY2.
139100
139200     MOVE C-EDIT-MONEY2-IN TO C-EDIT-MONEY2-OUT.
139300
139400
139500 9000-READ-ORDER.
139600
139700     READ ORDERS
139800         AT END
139900             MOVE "NO" TO MORE-ORDERS.
140000
140100
140200 9100-READ-ITEM.
140300
140400     READ ORDITEMS
140500         AT END
140600             MOVE "NO" TO MORE-ITEMS.
140700
140800
140900 9200-READ-INVENTORY.
141000
141100     READ INVENTORY
141200         AT END
141300             MOVE "NO" TO MORE-INV.
141400
141500
141600 9800-CLOSING.
141700
141800     CLOSE ORDERS.
141900     CLOSE ORDITEMS.
142000     CLOSE INVENTORY.
142100     CLOSE CTLCARD.
142200     CLOSE PRODRPT.
142300
142400
142500 9900-HEADING.
142600
142700     ADD 1 TO C-PAGE-CTR.
142800     MOVE C-PAGE-CTR TO O-PCTR.
142900
143000     WRITE PRTLINE FROM COMPANY-TITLE-LINE
143100         AFTER ADVANCING PAGE.
143200     WRITE PRTLINE FROM RANGE-TITLE-LINE
143300         AFTER ADVANCING 2 LINES.
143400     WRITE PRTLINE FROM BLANK-LINE
143500         AFTER ADVANCING 1 LINE.
