000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WNSLSRPT.
000300 AUTHOR.                 ASHLEY LINDQUIST.
000400 INSTALLATION.           LINDQUIST WINERY - DATA PROCESSING.
000500 DATE-WRITTEN.           03/14/94.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000800
000900***************************************************************
001000*  WNSLSRPT  --  WINERY DIRECT-TO-CONSUMER SALES SUMMARY,    *
001100*                TIME-SERIES AND ORDERS-LISTING BATCH.       *
001200*  READS THE CACHED ORDER/ITEM FILES FOR A CALLER-SUPPLIED   *
001300*  DATE RANGE AND PRODUCES THE MANAGEMENT SALES REPORT:      *
001400*  KEY METRICS, MONTHLY SUMMARY, CHANNEL/PRODUCT/STATE        *
001500*  RANKINGS, CUSTOMER MIX, A DAY-OR-MONTH TIME SERIES, AND    *
001600*  A FLAT ORDERS LISTING.                                    *
001700***************************************************************
001800*                     C H A N G E   L O G                    *
001900***************************************************************
002000* 03/14/94  AL   WO-1142  ORIGINAL PROGRAM.  READS CACHED     *
002100*                         ORDER FILE, PRINTS PLAIN ORDER      *
002200*                         LISTING ONLY.                       *
002300* 05/02/94  AL   WO-1161  ADDED NET SALES / ORDER COUNT /     *
002400*                         BOTTLE COUNT GRAND TOTALS.          *
002500* 11/18/94  AL   WO-1203  ADDED MONTH-OF-COMPLETED-DATE        *
002600*                         CONTROL BREAK FOR MONTHLY SUMMARY.  *
002700* 02/09/95  RJT  WO-1240  ADDED SHIP-STATE RANKING (SHIPPED   *
002800*                         ORDERS ONLY PER TASTING RM MGR).    *
002900* 07/21/95  RJT  WO-1277  ADDED SALES-CHANNEL RANKING.        *
003000* 01/30/96  AL   WO-1318  ADDED ITEM FILE READ AND TOP-10      *
003100*                         PRODUCTS BY REVENUE AND BY UNITS.   *
003200* 09/12/96  MKW  WO-1355  ADDED REPEAT-CUSTOMER / NEW-CUSTOMER *
003300*                         MIX PER DIST. MGR REQUEST.           *
003400* 04/03/97  MKW  WO-1402  ADDED PEAK-MONTH / LOWEST-MONTH TO   *
003500*                         KEY METRICS BLOCK.                  *
003600* 12/01/97  AL   WO-1449  ADDED AVG-BOTTLES-PER-CUSTOMER AND   *
003700*                         AVG-BOTTLE-PRICE METRICS.            *
003800* 08/14/98  DCP  CR-0091  Y2K REMEDIATION - EXPANDED ALL       *
003900*                         CENTURY/YEAR FIELDS TO 4 DIGITS;     *
004000*                         REMOVED 2-DIGIT YEAR WINDOWING.      *
004100* 01/11/99  DCP  CR-0091  Y2K - VERIFIED MONTH-KEY ROLLOVER     *
004200*                         ACROSS 12/1999 TO 01/2000 IN TEST.   *
004300* 06/06/99  DCP  WO-1488  ADDED DATE-RANGE PRESET CONTROL CARD *
004400*                         (THISMONTH/LASTMONTH/LAST3MO/       *
004500*                         LAST12MO/YTD) PER FINANCE REQUEST.   *
004600* 03/22/00  MKW  WO-1512  ADDED DAY/MONTH TIME-SERIES SECTION. *
004700* 10/09/01  AL   WO-1560  WIDENED NET-SALES ACCUMULATORS AFTER  *
004800*                         OVERFLOW ON HOLIDAY RUSH VOLUME.     *
004900* 05/17/02  RJT  WO-1588  ADDED "NO ORDERS IN THIS VIEW" LINE   *
005000*                         FOR EMPTY-RANGE RUNS.                *
005100* 02/04/03  MKW  WO-1601  CORRECTED TIE-BREAK ON PEAK/LOWEST    *
005200*                         MONTH TO KEEP FIRST CHRONOLOGICAL     *
005300*                         MONTH ON AN EXACT TIE.                *
005400* 04/18/05  AL   WO-1621  ORDERS-LISTING EMPTY-RANGE CASE WAS    *
005500*                         STILL PRINTING THE SALES-SUMMARY       *
005600*                         EMPTY LINE INSTEAD OF THE "NO ORDERS   *
005700*                         IN THIS VIEW" TEXT PROMISED BY WO-1588;*
005800*                         ADDED ITS OWN EMPTY-ORDERS-LINE.       *
005900* 11/02/05  MKW  WO-1637  REPEAT-RATE PERCENT WAS EDITING TO TWO *
006000*                         DECIMALS; NARROWED TO ONE DECIMAL PER  *
006100*                         FINANCE REPORTING STANDARD.            *
006200* 03/02/06  AL   WO-1659  AVG-BOTTLES-PER-CUSTOMER KPI WAS       *
006300*                         TRUNCATING TO ONE DECIMAL INSTEAD OF   *
006400*                         ROUNDING ON THE WAY TO THE PRINT LINE; *
006500*                         NOW COMPUTE ... ROUNDED AT THE EDIT.   *
006600* 08/29/06  DCP  WO-1672  RENAMED SCRATCH/SWITCH/EDIT FIELDS OFF  *
006700*                         THE CARRIED-OVER "WS-" PREFIX TO THE   *
006800*                         SHOP'S OWN C-/H- COUNTER-AND-HOLD STYLE *
006900*                         AND GAVE THE GRAND-TOTAL KPI BLOCK THE *
007000*                         GT- PREFIX LIKE OTHER ANALYSIS PGMS;   *
007100*                         MAX-TABLE-SIZE FIELDS DROPPED IN FAVOR *
007200*                         OF THE LITERAL BOUND AT EACH OCCURS.   *
007300***************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT ORDERS
008400         ASSIGN TO ORDERS
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600
008700     SELECT ORDITEMS
008800         ASSIGN TO ORDITEMS
008900         ORGANIZATION IS LINE SEQUENTIAL.
009000
009100     SELECT CTLCARD
009200         ASSIGN TO CTLCARD
009300         ORGANIZATION IS LINE SEQUENTIAL.
009400
009500     SELECT SALESRPT
009600         ASSIGN TO SALESRPT
009700         ORGANIZATION IS RECORD SEQUENTIAL.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200 FD  ORDERS
010300     LABEL RECORD IS STANDARD
010400     RECORD CONTAINS 120 CHARACTERS
010500     DATA RECORD IS I-ORDER-REC.
010600
010700 01  I-ORDER-REC.
010800     05  I-ORDER-ID          PIC X(12).
010900     05  I-ORDER-NUMBER      PIC X(10).
011000     05  I-COMPLETED-DATE    PIC X(10).
011100     05  I-ORDER-TYPE        PIC X(15).
011200     05  I-ORDER-STATUS      PIC X(12).
011300     05  I-SHIP-STATE        PIC X(02).
011400     05  I-CUSTOMER-ID       PIC X(12).
011500     05  I-PICKUP-FLAG       PIC X(01).
011600         88  I-PICKUP-YES        VALUE 'Y'.
011700         88  I-PICKUP-NO         VALUE 'N'.
011800     05  I-UNITS             PIC S9(5)V99.
011900     05  I-SUB-TOTAL         PIC S9(7)V99.
012000     05  I-ORDER-TOTAL       PIC S9(7)V99.
012100     05  I-TAXES             PIC S9(7)V99.
012200     05  FILLER              PIC X(12).
012300 01  I-COMP-DATE-PARTS REDEFINES I-ORDER-REC.
012400     05  FILLER              PIC X(32).
012500     05  I-COMP-YEAR         PIC 9(4).
012600     05  FILLER1             PIC X.
012700     05  I-COMP-MONTH        PIC 99.
012800     05  FILLER2             PIC X.
012900     05  I-COMP-DAY          PIC 99.
013000     05  FILLER              PIC X(70).
013100
013200 FD  ORDITEMS
013300     LABEL RECORD IS STANDARD
013400     RECORD CONTAINS 120 CHARACTERS
013500     DATA RECORD IS I-ITEM-REC.
013600
013700 01  I-ITEM-REC.
013800     05  I-ITM-ORDER-ID      PIC X(12).
013900     05  I-ITM-SKU           PIC X(12).
014000     05  I-ITM-PRODUCT-NAME  PIC X(30).
014100     05  I-ITM-TITLE         PIC X(30).
014200     05  I-ITM-QUANTITY      PIC S9(5)V99.
014300     05  I-ITM-NET-SALES     PIC S9(7)V99.
014400     05  I-ITM-PRICE         PIC S9(5)V99.
014500     05  FILLER              PIC X(13).
014600 01  I-ITM-SKU-PARTS REDEFINES I-ITEM-REC.
014700     05  I-SKU-PFX-1         PIC X.
014800     05  I-SKU-PFX-2         PIC X.
014900     05  I-SKU-PFX-DOT       PIC X.
015000     05  I-SKU-BASE          PIC X(9).
015100     05  FILLER              PIC X(107).
015200
015300 FD  CTLCARD
015400     LABEL RECORD IS STANDARD
015500     RECORD CONTAINS 50 CHARACTERS
015600     DATA RECORD IS I-CTL-REC.
015700
015800 01  I-CTL-REC.
015900     05  I-CTL-MODE          PIC X(8).
016000     05  I-CTL-DATE-ZONE.
016100         10  I-CTL-START-DATE    PIC X(10).
016200         10  I-CTL-END-DATE      PIC X(10).
016300     05  I-CTL-GRANULARITY   PIC X(05).
016400     05  FILLER              PIC X(17).
016500 01  I-CTL-REC-PR REDEFINES I-CTL-REC.
016600     05  FILLER              PIC X(8).
016700     05  I-CTL-PRESET-ZONE.
016800         10  I-CTL-PRESET-CODE   PIC X(10).
016900         10  FILLER              PIC X(10).
017000     05  I-CTL-GRAN-PR       PIC X(05).
017100     05  FILLER              PIC X(17).
017200
017300 FD  SALESRPT
017400     LABEL RECORD IS OMITTED
017500     RECORD CONTAINS 132 CHARACTERS
017600     LINAGE IS 60 WITH FOOTING AT 55
017700     DATA RECORD IS PRTLINE.
017800
017900 01  PRTLINE                 PIC X(132).
018000
018100 WORKING-STORAGE SECTION.
018200
018300 77  MORE-ORDERS          PIC XXX         VALUE "YES".
018400 77  MORE-ITEMS           PIC XXX         VALUE "YES".
018500 77  CARD-READ            PIC XXX         VALUE "NO".
018600 77  C-SUB-I                PIC 9(5) COMP   VALUE ZERO.
018700 77  C-SUB-J                PIC 9(5) COMP   VALUE ZERO.
018800 77  C-PAGE-CTR             PIC 99   COMP   VALUE ZERO.
018900
019000 01  DATE-RANGE.
019100     05  START-DATE       PIC X(10).
019200     05  END-DATE         PIC X(10).
019300     05  GRANULARITY      PIC X(05)       VALUE "MONTH".
019400     05  H-DATE-SWAP   PIC X(10).
019500     05  FILLER              PIC X(01)       VALUE SPACE.
019600
019700 01  C-TODAY.
019800     05  C-TODAY-YEAR       PIC 9(4).
019900     05  C-TODAY-MONTH      PIC 99.
020000     05  C-TODAY-DAY        PIC 99.
020100     05  FILLER              PIC X(01)       VALUE SPACE.
020200
020300 01  C-STEP-WORK.
020400     05  C-STEP-N           PIC 9(4)  COMP.
020500     05  C-MONTH-INDEX      PIC S9(7) COMP.
020600     05  C-STEP-YEAR        PIC 9(4).
020700     05  C-STEP-MONTH       PIC 99.
020800     05  C-STEP-REM         PIC S9(4) COMP.
020900     05  C-LAST-DAY         PIC 99.
021000     05  C-LEAP-REM-4       PIC S9(4) COMP.
021100     05  C-LEAP-REM-100     PIC S9(4) COMP.
021200     05  C-LEAP-REM-400     PIC S9(4) COMP.
021300     05  FILLER              PIC X(01)       VALUE SPACE.
021400
021500 01  WORK-AREA.
021600     05  C-ORDER-COUNT      PIC 9(5) COMP   VALUE ZERO.
021700     05  C-ITEM-COUNT       PIC 9(5) COMP   VALUE ZERO.
021800     05  C-MONTH-COUNT      PIC 9(3) COMP   VALUE ZERO.
021900     05  C-CHANNEL-COUNT    PIC 9(3) COMP   VALUE ZERO.
022000     05  C-STATE-COUNT      PIC 9(3) COMP   VALUE ZERO.
022100     05  C-CUSTOMER-COUNT   PIC 9(5) COMP   VALUE ZERO.
022200     05  C-PRODUCT-COUNT    PIC 9(4) COMP   VALUE ZERO.
022300     05  C-PERIOD-COUNT     PIC 9(4) COMP   VALUE ZERO.
022400     05  C-ORD-MONTH-KEY    PIC 9(6).
022500     05  C-PRD-NAME-USE     PIC X(30).
022600     05  FOUND-FLAG       PIC X.
022700         88  FOUND            VALUE 'Y'.
022800         88  NOT-FOUND        VALUE 'N'.
022900     05  C-FOUND-INDEX      PIC 9(5) COMP.
023000     05  C-BEST-INDEX       PIC 9(5) COMP.
023100     05  C-RANK-CTR         PIC 99   COMP.
023200     05  C-BEST-SALES       PIC S9(9)V99.
023300     05  C-BEST-UNITS       PIC S9(7)V99.
023400     05  FILLER              PIC X(01)       VALUE SPACE.
023500
023600 01  GT-BLOCK.
023700     05  GT-NET-SALES       PIC S9(9)V99    VALUE ZERO.
023800     05  GT-TOTAL-COLLECTED PIC S9(9)V99    VALUE ZERO.
023900     05  GT-ORDERS          PIC 9(7)        VALUE ZERO.
024000     05  GT-BOTTLES-SOLD    PIC S9(7)V99    VALUE ZERO.
024100     05  GT-AVG-ORDER-VAL   PIC S9(7)V99    VALUE ZERO.
024200     05  GT-AVG-BOTTLE-PR   PIC S9(5)V99    VALUE ZERO.
024300     05  GT-UNIQUE-CUST     PIC 9(7)        VALUE ZERO.
024400     05  GT-REPEAT-CUST     PIC 9(7)        VALUE ZERO.
024500     05  GT-NEW-CUST        PIC 9(7)        VALUE ZERO.
024600     05  GT-REPEAT-RATE     PIC S9(3)V9999  VALUE ZERO.
024700     05  GT-AVG-BOT-PER-CUS PIC S9(5)V9999  VALUE ZERO.
024800     05  GT-SHIPPED-ORDERS  PIC 9(7)        VALUE ZERO.
024900     05  GT-PICKUP-ORDERS   PIC 9(7)        VALUE ZERO.
025000     05  GT-TAXES-COLL      PIC S9(9)V99    VALUE ZERO.
025100     05  GT-PEAK-MON-KEY    PIC 9(6)        VALUE ZERO.
025200     05  GT-PEAK-MON-SALES  PIC S9(9)V99    VALUE ZERO.
025300     05  GT-LOW-MON-KEY     PIC 9(6)        VALUE ZERO.
025400     05  GT-LOW-MON-SALES   PIC S9(9)V99    VALUE ZERO.
025500     05  HAVE-MONTHS      PIC X           VALUE 'N'.
025600     05  FILLER              PIC X(01)       VALUE SPACE.
025700
025800 01  EDIT-WORK-AREA.
025900     05  C-EDIT-MONEY0-IN   PIC S9(9)V99.
026000     05  C-EDIT-MONEY0-9    PIC S9(9).
026100     05  C-EDIT-MONEY0-OUT  PIC $$$,$$$,$$$,$$9.
026200     05  C-EDIT-MONEY2-IN   PIC S9(5)V99.
026300     05  C-EDIT-MONEY2-OUT  PIC $$$,$$9.99.
026400     05  C-EDIT-PCT-IN      PIC S9(3)V9999.
026500     05  C-EDIT-PCT-9       PIC S9(5)V9.
026600     05  C-EDIT-PCT-OUT     PIC ZZ9.9.
026700     05  C-EDIT-PCT-FULL    PIC X(10).
026800     05  C-EDIT-COUNT-OUT   PIC ZZZ,ZZ9.
026900     05  C-EDIT-1DEC-IN     PIC S9(3)V9.
027000     05  C-EDIT-1DEC-OUT    PIC ZZZ9.9.
027100     05  C-MONTH-LABEL-OUT  PIC X(8).
027200     05  C-LBL-KEY-IN       PIC 9(6).
027300     05  C-LBL-YEAR         PIC 9(4).
027400     05  C-LBL-MONTH        PIC 99.
027500     05  C-LBL-MON-TXT      PIC X(3).
027600     05  C-LBL-OUT          PIC X(8).
027700     05  C-PERIOD-KEY       PIC X(10).
027800     05  FILLER              PIC X(01)       VALUE SPACE.
027900
028000 01  H-MONTH-HOLD.
028100     05  H-MH-KEY           PIC 9(6).
028200     05  H-MH-SALES         PIC S9(9)V99.
028300     05  H-MH-ORDERS        PIC 9(5) COMP.
028400     05  H-MH-UNITS         PIC S9(7)V99.
028500     05  FILLER              PIC X(01)       VALUE SPACE.
028600
028700 01  H-PERIOD-HOLD.
028800     05  H-PH-LABEL         PIC X(10).
028900     05  H-PH-SALES         PIC S9(9)V99.
029000     05  H-PH-ORDERS        PIC 9(5) COMP.
029100     05  H-PH-UNITS         PIC S9(7)V99.
029200     05  FILLER              PIC X(01)       VALUE SPACE.
029300
029400 01  ORDER-TABLE.
029500     05  ORDER-ENTRY OCCURS 2000 TIMES.
029600         10  T-ORD-ORDER-ID      PIC X(12).
029700         10  T-ORD-ORDER-NUMBER  PIC X(10).
029800         10  T-ORD-COMP-DATE     PIC X(10).
029900         10  T-ORD-TYPE          PIC X(15).
030000         10  T-ORD-STATUS        PIC X(12).
030100         10  T-ORD-STATE         PIC X(02).
030200         10  T-ORD-CUSTOMER-ID   PIC X(12).
030300         10  T-ORD-PICKUP-FLAG   PIC X(01).
030400         10  T-ORD-UNITS         PIC S9(5)V99.
030500         10  T-ORD-SUB-TOTAL     PIC S9(7)V99.
030600         10  T-ORD-ORDER-TOTAL   PIC S9(7)V99.
030700         10  T-ORD-TAXES         PIC S9(7)V99.
030800         10  T-ORD-MONTH-KEY     PIC 9(6).
030900     05  FILLER                  PIC X(01).
031000
031100 01  MONTH-TABLE.
031200     05  MONTH-ENTRY OCCURS 36 TIMES.
031300         10  T-MON-KEY           PIC 9(6).
031400         10  T-MON-SALES         PIC S9(9)V99.
031500         10  T-MON-ORDERS        PIC 9(5) COMP.
031600         10  T-MON-UNITS         PIC S9(7)V99.
031700     05  FILLER                  PIC X(01).
031800
031900 01  CHANNEL-TABLE.
032000     05  CHANNEL-ENTRY OCCURS 20 TIMES.
032100         10  T-CHN-TYPE          PIC X(15).
032200         10  T-CHN-SALES         PIC S9(9)V99.
032300         10  T-CHN-USED          PIC X.
032400     05  FILLER                  PIC X(01).
032500
032600 01  STATE-TABLE.
032700     05  STATE-ENTRY OCCURS 60 TIMES.
032800         10  T-STA-STATE         PIC X(02).
032900         10  T-STA-SALES         PIC S9(9)V99.
033000         10  T-STA-USED          PIC X.
033100     05  FILLER                  PIC X(01).
033200
033300 01  CUSTOMER-TABLE.
033400     05  CUSTOMER-ENTRY OCCURS 2000 TIMES.
033500         10  T-CUS-ID            PIC X(12).
033600         10  T-CUS-ORDER-CT      PIC 9(5) COMP.
033700     05  FILLER                  PIC X(01).
033800
033900 01  PRODUCT-TABLE.
034000     05  PRODUCT-ENTRY OCCURS 300 TIMES.
034100         10  T-PRD-SKU           PIC X(12).
034200         10  T-PRD-NAME          PIC X(30).
034300         10  T-PRD-SALES         PIC S9(9)V99.
034400         10  T-PRD-UNITS         PIC S9(7)V99.
034500         10  T-PRD-USED-R        PIC X.
034600         10  T-PRD-USED-U        PIC X.
034700     05  FILLER                  PIC X(01).
034800
034900 01  TIMESERIES-TABLE.
035000     05  PERIOD-ENTRY OCCURS 800 TIMES.
035100         10  T-PER-LABEL         PIC X(10).
035200         10  T-PER-SALES         PIC S9(9)V99.
035300         10  T-PER-ORDERS        PIC 9(5) COMP.
035400         10  T-PER-UNITS         PIC S9(7)V99.
035500     05  FILLER                  PIC X(01).
035600
035700 01  MONTH-NAME-LIST.
035800     05  FILLER   PIC X(3)   VALUE 'JAN'.
035900     05  FILLER   PIC X(3)   VALUE 'FEB'.
036000     05  FILLER   PIC X(3)   VALUE 'MAR'.
036100     05  FILLER   PIC X(3)   VALUE 'APR'.
036200     05  FILLER   PIC X(3)   VALUE 'MAY'.
036300     05  FILLER   PIC X(3)   VALUE 'JUN'.
036400     05  FILLER   PIC X(3)   VALUE 'JUL'.
036500     05  FILLER   PIC X(3)   VALUE 'AUG'.
036600     05  FILLER   PIC X(3)   VALUE 'SEP'.
036700     05  FILLER   PIC X(3)   VALUE 'OCT'.
036800     05  FILLER   PIC X(3)   VALUE 'NOV'.
036900     05  FILLER   PIC X(3)   VALUE 'DEC'.
037000 01  MONTH-NAME-TABLE REDEFINES MONTH-NAME-LIST.
037100     05  MONTH-NAME-ENTRY OCCURS 12 TIMES PIC X(3).
037200
037300 01  PICKUP-SW            PIC X.
037400     88  PICKUP-IS-Y          VALUE 'Y'.
037500
037600 01  I-DATE.
037700     05  I-YEAR               PIC 9(4).
037800     05  I-MONTH              PIC 99.
037900     05  I-DAY                PIC 99.
038000     05  FILLER               PIC X(01)      VALUE SPACE.
038100
038200 01  COMPANY-TITLE-LINE.
038300     05  FILLER               PIC X(6)       VALUE 'DATE: '.
038400     05  O-MONTH              PIC 99.
038500     05  FILLER               PIC X          VALUE '/'.
038600     05  O-DAY                PIC 99.
038700     05  FILLER               PIC X          VALUE '/'.
038800     05  O-YEAR               PIC 9(4).
038900     05  FILLER               PIC X(38)      VALUE SPACES.
039000     05  FILLER               PIC X(24)      VALUE
039100                               'WINERY SALES REPORT'.
039200     05  FILLER               PIC X(44)      VALUE SPACES.
039300     05  FILLER               PIC X(6)       VALUE 'PAGE: '.
039400     05  O-PCTR               PIC Z9.
039500
039600 01  RANGE-TITLE-LINE.
039700     05  FILLER               PIC X(16)      VALUE
039800                               'SALES REPORT   '.
039900     05  FILLER               PIC X(11)      VALUE
040000                               'RANGE:     '.
040100     05  O-RNG-START          PIC X(10).
040200     05  FILLER               PIC X(4)       VALUE ' TO '.
040300     05  O-RNG-END            PIC X(10).
040400     05  FILLER               PIC X(91)      VALUE SPACES.
040500
040600 01  SECTION-HEADING-LINE.
040700     05  O-SECTION-TITLE      PIC X(40).
040800     05  FILLER               PIC X(92)      VALUE SPACES.
040900
041000 01  KPI-COLUMN-HEADING.
041100     05  FILLER               PIC X(10)      VALUE SPACES.
041200     05  FILLER               PIC X(6)       VALUE 'METRIC'.
041300     05  FILLER               PIC X(28)      VALUE SPACES.
041400     05  FILLER               PIC X(5)       VALUE 'VALUE'.
041500     05  FILLER               PIC X(83)      VALUE SPACES.
041600
041700 01  KPI-LINE.
041800     05  FILLER               PIC X(10)      VALUE SPACES.
041900     05  O-KPI-LABEL          PIC X(24).
042000     05  FILLER               PIC X(10)      VALUE SPACES.
042100     05  O-KPI-VALUE          PIC X(24).
042200     05  FILLER               PIC X(64)      VALUE SPACES.
042300
042400 01  MONTH-COLUMN-HEADING.
042500     05  FILLER               PIC X(10)      VALUE SPACES.
042600     05  FILLER               PIC X(5)       VALUE 'MONTH'.
042700     05  FILLER               PIC X(10)      VALUE SPACES.
042800     05  FILLER               PIC X(9)       VALUE 'NET SALES'.
042900     05  FILLER               PIC X(10)      VALUE SPACES.
043000     05  FILLER               PIC X(6)       VALUE 'ORDERS'.
043100     05  FILLER               PIC X(8)       VALUE SPACES.
043200     05  FILLER               PIC X(5)       VALUE 'UNITS'.
043300     05  FILLER               PIC X(69)      VALUE SPACES.
043400
043500 01  MONTH-LINE.
043600     05  FILLER               PIC X(10)      VALUE SPACES.
043700     05  O-MON-LABEL          PIC X(8).
043800     05  FILLER               PIC X(7)       VALUE SPACES.
043900     05  O-MON-SALES          PIC $ZZ,ZZZ,ZZ9.
044000     05  FILLER               PIC X(6)       VALUE SPACES.
044100     05  O-MON-ORDERS         PIC Z,ZZ9.
044200     05  FILLER               PIC X(8)       VALUE SPACES.
044300     05  O-MON-UNITS          PIC ZZ,ZZ9.
044400     05  FILLER               PIC X(69)      VALUE SPACES.
044500
044600 01  CHANNEL-COLUMN-HEADING.
044700     05  FILLER               PIC X(10)      VALUE SPACES.
044800     05  FILLER               PIC X(7)       VALUE 'CHANNEL'.
044900     05  FILLER               PIC X(18)      VALUE SPACES.
045000     05  FILLER               PIC X(9)       VALUE 'NET SALES'.
045100     05  FILLER               PIC X(88)      VALUE SPACES.
045200
045300 01  CHANNEL-LINE.
045400     05  FILLER               PIC X(10)      VALUE SPACES.
045500     05  O-CHN-TYPE           PIC X(15).
045600     05  FILLER               PIC X(10)      VALUE SPACES.
045700     05  O-CHN-SALES          PIC $ZZ,ZZZ,ZZ9.
045800     05  FILLER               PIC X(86)      VALUE SPACES.
045900
046000 01  PRODUCT-COLUMN-HEADING.
046100     05  FILLER               PIC X(10)      VALUE SPACES.
046200     05  FILLER               PIC X(3)       VALUE 'SKU'.
046300     05  FILLER               PIC X(17)      VALUE SPACES.
046400     05  FILLER               PIC X(5)       VALUE 'VALUE'.
046500     05  FILLER               PIC X(96)      VALUE SPACES.
046600
046700 01  PRODUCT-LINE.
046800     05  FILLER               PIC X(10)      VALUE SPACES.
046900     05  O-PRD-SKU            PIC X(12).
047000     05  FILLER               PIC X(3)       VALUE SPACES.
047100     05  O-PRD-NAME           PIC X(30).
047200     05  FILLER               PIC X(5)       VALUE SPACES.
047300     05  O-PRD-VALUE          PIC $ZZ,ZZZ,ZZ9.
047400     05  FILLER               PIC X(61)      VALUE SPACES.
047500
047600 01  STATE-COLUMN-HEADING.
047700     05  FILLER               PIC X(10)      VALUE SPACES.
047800     05  FILLER               PIC X(5)       VALUE 'STATE'.
047900     05  FILLER               PIC X(8)       VALUE SPACES.
048000     05  FILLER               PIC X(9)       VALUE 'NET SALES'.
048100     05  FILLER               PIC X(100)     VALUE SPACES.
048200
048300 01  STATE-LINE.
048400     05  FILLER               PIC X(10)      VALUE SPACES.
048500     05  O-STA-STATE          PIC X(02).
048600     05  FILLER               PIC X(11)      VALUE SPACES.
048700     05  O-STA-SALES          PIC $ZZ,ZZZ,ZZ9.
048800     05  FILLER               PIC X(97)      VALUE SPACES.
048900
049000 01  CUSTOMER-MIX-LINE.
049100     05  FILLER               PIC X(10)      VALUE SPACES.
049200     05  FILLER               PIC X(7)       VALUE 'REPEAT '.
049300     05  O-MIX-REPEAT         PIC ZZZ,ZZ9.
049400     05  FILLER               PIC X(5)       VALUE SPACES.
049500     05  FILLER               PIC X(4)       VALUE 'NEW '.
049600     05  O-MIX-NEW            PIC ZZZ,ZZ9.
049700     05  FILLER               PIC X(91)      VALUE SPACES.
049800
049900 01  EMPTY-REPORT-LINE.
050000     05  FILLER               PIC X(10)      VALUE SPACES.
050100     05  FILLER               PIC X(50)      VALUE
050200         'NO ORDERS FOUND IN THE REQUESTED DATE RANGE.'.
050300     05  FILLER               PIC X(72)      VALUE SPACES.
050400
050500*    ----- WO-1588: ORDERS-LISTING SECTION GETS ITS OWN
050600*    ----- EMPTY-RANGE LINE, TEXT PER FINANCE REQUEST --
050700*    ----- DO NOT REUSE EMPTY-REPORT-LINE ABOVE.
050800 01  EMPTY-ORDERS-LINE.
050900     05  FILLER               PIC X(10)      VALUE SPACES.
051000     05  FILLER               PIC X(24)      VALUE
051100         'NO ORDERS IN THIS VIEW.'.
051200     05  FILLER               PIC X(98)      VALUE SPACES.
051300
051400 01  TIMESERIES-COLUMN-HEADING.
051500     05  FILLER               PIC X(10)      VALUE SPACES.
051600     05  FILLER               PIC X(6)       VALUE 'PERIOD'.
051700     05  FILLER               PIC X(8)       VALUE SPACES.
051800     05  FILLER               PIC X(9)       VALUE 'NET SALES'.
051900     05  FILLER               PIC X(10)      VALUE SPACES.
052000     05  FILLER               PIC X(6)       VALUE 'ORDERS'.
052100     05  FILLER               PIC X(8)       VALUE SPACES.
052200     05  FILLER               PIC X(5)       VALUE 'UNITS'.
052300     05  FILLER               PIC X(68)      VALUE SPACES.
052400
052500 01  TIMESERIES-LINE.
052600     05  FILLER               PIC X(10)      VALUE SPACES.
052700     05  O-PER-LABEL          PIC X(12).
052800     05  FILLER               PIC X(3)       VALUE SPACES.
052900     05  O-PER-SALES          PIC $ZZ,ZZZ,ZZ9.
053000     05  FILLER               PIC X(6)       VALUE SPACES.
053100     05  O-PER-ORDERS         PIC Z,ZZ9.
053200     05  FILLER               PIC X(8)       VALUE SPACES.
053300     05  O-PER-UNITS          PIC ZZ,ZZ9.
053400     05  FILLER               PIC X(68)      VALUE SPACES.
053500
053600 01  ORDERS-COLUMN-HEADING-1.
053700     05  FILLER               PIC X(5)       VALUE SPACES.
053800     05  FILLER               PIC X(8)       VALUE 'ORDER #'.
053900     05  FILLER               PIC X(7)       VALUE SPACES.
054000     05  FILLER               PIC X(9)       VALUE 'COMPLETED'.
054100     05  FILLER               PIC X(6)       VALUE SPACES.
054200     05  FILLER               PIC X(8)       VALUE 'CUSTOMER'.
054300     05  FILLER               PIC X(6)       VALUE SPACES.
054400     05  FILLER               PIC X(4)       VALUE 'TYPE'.
054500     05  FILLER               PIC X(12)      VALUE SPACES.
054600     05  FILLER               PIC X(6)       VALUE 'STATUS'.
054700     05  FILLER               PIC X(7)       VALUE SPACES.
054800     05  FILLER               PIC X(5)       VALUE 'STATE'.
054900     05  FILLER               PIC X(5)       VALUE SPACES.
055000     05  FILLER               PIC X(5)       VALUE 'TOTAL'.
055100     05  FILLER               PIC X(7)       VALUE SPACES.
055200     05  FILLER               PIC X(6)       VALUE 'PICKUP'.
055300
055400 01  ORDERS-DETAIL-LINE.
055500     05  FILLER               PIC X(5)       VALUE SPACES.
055600     05  O-ORD-NUMBER         PIC X(10).
055700     05  FILLER               PIC X(2)       VALUE SPACES.
055800     05  O-ORD-DATE           PIC X(10).
055900     05  FILLER               PIC X(2)       VALUE SPACES.
056000     05  O-ORD-CUSTOMER       PIC X(12).
056100     05  FILLER               PIC X(2)       VALUE SPACES.
056200     05  O-ORD-TYPE           PIC X(15).
056300     05  FILLER               PIC X(2)       VALUE SPACES.
056400     05  O-ORD-STATUS         PIC X(12).
056500     05  FILLER               PIC X(2)       VALUE SPACES.
056600     05  O-ORD-STATE          PIC X(02).
056700     05  FILLER               PIC X(4)       VALUE SPACES.
056800     05  O-ORD-TOTAL          PIC $ZZZ,ZZ9.99.
056900     05  FILLER               PIC X(4)       VALUE SPACES.
057000     05  O-ORD-PICKUP         PIC X.
057100     05  FILLER               PIC X(20)      VALUE SPACES.
057200
057300 01  BLANK-LINE.
057400     05  FILLER               PIC X(132)     VALUE SPACES.
057500
057600 PROCEDURE DIVISION.
057700
057800 0000-WNSLSRPT.
057900
058000     PERFORM 1000-INIT.
058100
058200     PERFORM 2000-ORDERS-PASS
058300         UNTIL MORE-ORDERS = "NO".
058400
058500     PERFORM 3000-ITEMS-PASS
058600         UNTIL MORE-ITEMS = "NO".
058700
058800     IF C-ORDER-COUNT = ZERO
058900         PERFORM 8010-PRINT-EMPTY
059000     ELSE
059100         PERFORM 4000-DERIVE-KPIS
059200         PERFORM 5000-RANK-MONTHS
059300         PERFORM 8000-PRINT-SALES-SUMMARY
059400         PERFORM 8500-BUILD-TIMESERIES
059500         PERFORM 8600-PRINT-TIMESERIES
059600     END-IF.
059700
059800     PERFORM 8700-PRINT-ORDERS-LIST.
059900
060000     PERFORM 9800-CLOSING.
060100
060200     STOP RUN.
060300
060400
060500 1000-INIT.
060600
060700     MOVE FUNCTION CURRENT-DATE TO I-DATE.
060800     MOVE I-DAY TO O-DAY.
060900     MOVE I-YEAR TO O-YEAR.
061000     MOVE I-MONTH TO O-MONTH.
061100     MOVE I-YEAR TO C-TODAY-YEAR.
061200     MOVE I-MONTH TO C-TODAY-MONTH.
061300     MOVE I-DAY TO C-TODAY-DAY.
061400
061500     OPEN INPUT ORDERS.
061600     OPEN INPUT ORDITEMS.
061700     OPEN INPUT CTLCARD.
061800     OPEN OUTPUT SALESRPT.
061900
062000     PERFORM 1100-READ-CONTROL-CARD.
062100     PERFORM 2050-RESOLVE-DATE-RANGE.
062200
062300     PERFORM 9100-READ-ORDER.
062400
062500
062600 1100-READ-CONTROL-CARD.
062700
062800     READ CTLCARD
062900         AT END
063000             MOVE 'PRESET' TO I-CTL-MODE
063100             MOVE 'THISMONTH' TO I-CTL-PRESET-CODE
063200             MOVE 'MONTH' TO I-CTL-GRAN-PR.
063300
063400     MOVE 'YES' TO CARD-READ.
063500
063600     IF I-CTL-MODE = 'EXPLICIT'
063700         MOVE I-CTL-GRANULARITY TO GRANULARITY
063800     ELSE
063900         MOVE I-CTL-GRAN-PR TO GRANULARITY
064000     END-IF.
064100
064200
064300 2050-RESOLVE-DATE-RANGE.
064400
064500     EVALUATE I-CTL-MODE
064600         WHEN 'EXPLICIT'
064700             MOVE I-CTL-START-DATE TO START-DATE
064800             MOVE I-CTL-END-DATE TO END-DATE
064900         WHEN OTHER
065000             PERFORM 2060-APPLY-PRESET
065100     END-EVALUATE.
065200
065300     IF START-DATE > END-DATE
065400         MOVE START-DATE TO H-DATE-SWAP
065500         MOVE END-DATE TO START-DATE
065600         MOVE H-DATE-SWAP TO END-DATE
065700     END-IF.
065800
065900
066000 2060-APPLY-PRESET.
066100
066200     EVALUATE I-CTL-PRESET-CODE
066300         WHEN 'LASTMONTH'
066400             PERFORM 2062-LAST-MONTH
066500         WHEN 'LAST3MO'
066600             PERFORM 2063-LAST-3-MONTHS
066700         WHEN 'LAST12MO'
066800             PERFORM 2064-LAST-12-MONTHS
066900         WHEN 'YTD'
067000             PERFORM 2065-YEAR-TO-DATE
067100         WHEN OTHER
067200             PERFORM 2061-THIS-MONTH
067300     END-EVALUATE.
067400
067500
067600 2061-THIS-MONTH.
067700
067800     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-01'
067900         DELIMITED BY SIZE INTO START-DATE.
068000     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
068100         DELIMITED BY SIZE INTO END-DATE.
068200
068300
068400 2062-LAST-MONTH.
068500
068600     MOVE 1 TO C-STEP-N.
068700     PERFORM 2070-STEP-MONTH-BACK.
068800     PERFORM 2080-LAST-DAY-OF-MONTH.
068900
069000     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
069100         DELIMITED BY SIZE INTO START-DATE.
069200     STRING C-STEP-YEAR '-' C-STEP-MONTH '-' C-LAST-DAY
069300         DELIMITED BY SIZE INTO END-DATE.
069400
069500
069600 2063-LAST-3-MONTHS.
069700
069800     MOVE 2 TO C-STEP-N.
069900     PERFORM 2070-STEP-MONTH-BACK.
070000
070100     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
070200         DELIMITED BY SIZE INTO START-DATE.
070300     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
070400         DELIMITED BY SIZE INTO END-DATE.
070500
070600
070700 2064-LAST-12-MONTHS.
070800
070900     MOVE 11 TO C-STEP-N.
071000     PERFORM 2070-STEP-MONTH-BACK.
071100
071200     STRING C-STEP-YEAR '-' C-STEP-MONTH '-01'
071300         DELIMITED BY SIZE INTO START-DATE.
071400     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
071500         DELIMITED BY SIZE INTO END-DATE.
071600
071700
071800 2065-YEAR-TO-DATE.
071900
072000     STRING C-TODAY-YEAR '-01-01'
072100         DELIMITED BY SIZE INTO START-DATE.
072200     STRING C-TODAY-YEAR '-' C-TODAY-MONTH '-' C-TODAY-DAY
072300         DELIMITED BY SIZE INTO END-DATE.
072400
072500
072600 2070-STEP-MONTH-BACK.
072700
072800     COMPUTE C-MONTH-INDEX =
072900         (C-TODAY-YEAR * 12) + C-TODAY-MONTH - 1 - C-STEP-N.
073000     COMPUTE C-STEP-YEAR = C-MONTH-INDEX / 12.
073100     COMPUTE C-STEP-REM = C-MONTH-INDEX -
073200         (C-STEP-YEAR * 12).
073300     COMPUTE C-STEP-MONTH = C-STEP-REM + 1.
073400
073500
073600 2080-LAST-DAY-OF-MONTH.
073700
073800     EVALUATE C-STEP-MONTH
073900         WHEN 04
074000         WHEN 06
074100         WHEN 09
074200         WHEN 11
074300             MOVE 30 TO C-LAST-DAY
074400         WHEN 02
074500             PERFORM 2090-LEAP-YEAR-CHECK
074600         WHEN OTHER
074700             MOVE 31 TO C-LAST-DAY
074800     END-EVALUATE.
074900
075000
075100 2090-LEAP-YEAR-CHECK.
075200
075300     DIVIDE C-STEP-YEAR BY 4 GIVING C-SUB-I
075400         REMAINDER C-LEAP-REM-4.
075500     DIVIDE C-STEP-YEAR BY 100 GIVING C-SUB-I
075600         REMAINDER C-LEAP-REM-100.
075700     DIVIDE C-STEP-YEAR BY 400 GIVING C-SUB-I
075800         REMAINDER C-LEAP-REM-400.
075900
076000     IF C-LEAP-REM-4 = 0 AND
076100        (C-LEAP-REM-100 NOT = 0 OR C-LEAP-REM-400 = 0)
076200         MOVE 29 TO C-LAST-DAY
076300     ELSE
076400         MOVE 28 TO C-LAST-DAY
076500     END-IF.
076600
076700
076800 2000-ORDERS-PASS.
076900
077000     IF I-COMPLETED-DATE NOT < START-DATE AND
077100        I-COMPLETED-DATE NOT > END-DATE
077200         PERFORM 2100-STORE-ORDER
077300         PERFORM 2200-ACCUM-KPI-TOTALS
077400         PERFORM 2300-ACCUM-MONTH-BUCKET
077500         PERFORM 2400-ACCUM-CHANNEL-BUCKET
077600         IF I-PICKUP-NO
077700             PERFORM 2500-ACCUM-STATE-BUCKET
077800         END-IF
077900         PERFORM 2600-ACCUM-CUSTOMER-BUCKET
078000     END-IF.
078100
078200     PERFORM 9100-READ-ORDER.
078300
078400
078500 2100-STORE-ORDER.
078600
078700     IF C-ORDER-COUNT < 2000
078800         ADD 1 TO C-ORDER-COUNT
078900         COMPUTE C-ORD-MONTH-KEY =
079000             (I-COMP-YEAR * 100) + I-COMP-MONTH
079100         MOVE I-ORDER-ID      TO T-ORD-ORDER-ID(C-ORDER-COUNT)
079200         MOVE I-ORDER-NUMBER  TO
079300                              T-ORD-ORDER-NUMBER(C-ORDER-COUNT)
079400         MOVE I-COMPLETED-DATE TO
079500                              T-ORD-COMP-DATE(C-ORDER-COUNT)
079600         MOVE I-ORDER-TYPE    TO T-ORD-TYPE(C-ORDER-COUNT)
079700         MOVE I-ORDER-STATUS  TO T-ORD-STATUS(C-ORDER-COUNT)
079800         MOVE I-SHIP-STATE    TO T-ORD-STATE(C-ORDER-COUNT)
079900         MOVE I-CUSTOMER-ID   TO
080000                              T-ORD-CUSTOMER-ID(C-ORDER-COUNT)
080100         MOVE I-PICKUP-FLAG   TO
080200                              T-ORD-PICKUP-FLAG(C-ORDER-COUNT)
080300         MOVE I-UNITS         TO T-ORD-UNITS(C-ORDER-COUNT)
080400         MOVE I-SUB-TOTAL     TO T-ORD-SUB-TOTAL(C-ORDER-COUNT)
080500         MOVE I-ORDER-TOTAL   TO
080600                              T-ORD-ORDER-TOTAL(C-ORDER-COUNT)
080700         MOVE I-TAXES         TO T-ORD-TAXES(C-ORDER-COUNT)
080800         MOVE C-ORD-MONTH-KEY TO
080900                              T-ORD-MONTH-KEY(C-ORDER-COUNT)
081000     END-IF.
081100
081200
081300 2200-ACCUM-KPI-TOTALS.
081400
081500     ADD 1 TO GT-ORDERS.
081600     ADD I-UNITS TO GT-BOTTLES-SOLD.
081700     ADD I-SUB-TOTAL TO GT-NET-SALES.
081800     ADD I-ORDER-TOTAL TO GT-TOTAL-COLLECTED.
081900     ADD I-TAXES TO GT-TAXES-COLL.
082000
082100     IF I-PICKUP-YES
082200         ADD 1 TO GT-PICKUP-ORDERS
082300     ELSE
082400         ADD 1 TO GT-SHIPPED-ORDERS
082500     END-IF.
082600
082700
082800 2300-ACCUM-MONTH-BUCKET.
082900
083000     MOVE 'N' TO FOUND-FLAG.
083100     MOVE ZERO TO C-FOUND-INDEX.
083200
083300     PERFORM 2310-FIND-MONTH
083400         VARYING C-SUB-I FROM 1 BY 1
083500             UNTIL C-SUB-I > C-MONTH-COUNT.
083600
083700     IF NOT-FOUND
083800         IF C-MONTH-COUNT < 36
083900             ADD 1 TO C-MONTH-COUNT
084000             MOVE C-MONTH-COUNT TO C-FOUND-INDEX
084100             MOVE C-ORD-MONTH-KEY TO
084200                 T-MON-KEY(C-FOUND-INDEX)
084300             MOVE ZERO TO T-MON-SALES(C-FOUND-INDEX)
084400             MOVE ZERO TO T-MON-ORDERS(C-FOUND-INDEX)
084500             MOVE ZERO TO T-MON-UNITS(C-FOUND-INDEX)
084600         END-IF
084700     END-IF.
084800
084900     IF C-FOUND-INDEX > ZERO
085000         ADD I-SUB-TOTAL TO T-MON-SALES(C-FOUND-INDEX)
085100         ADD 1 TO T-MON-ORDERS(C-FOUND-INDEX)
085200         ADD I-UNITS TO T-MON-UNITS(C-FOUND-INDEX)
085300     END-IF.
085400
085500
085600 2310-FIND-MONTH.
085700
085800     IF FOUND
085900         CONTINUE
086000     ELSE
086100         IF T-MON-KEY(C-SUB-I) = C-ORD-MONTH-KEY
086200             MOVE 'Y' TO FOUND-FLAG
086300             MOVE C-SUB-I TO C-FOUND-INDEX
086400         END-IF
086500     END-IF.
086600
086700
086800 2400-ACCUM-CHANNEL-BUCKET.
086900
087000     MOVE 'N' TO FOUND-FLAG.
087100     MOVE ZERO TO C-FOUND-INDEX.
087200
087300     PERFORM 2410-FIND-CHANNEL
087400         VARYING C-SUB-I FROM 1 BY 1
087500             UNTIL C-SUB-I > C-CHANNEL-COUNT.
087600
087700     IF NOT-FOUND
087800         IF C-CHANNEL-COUNT < 20
087900             ADD 1 TO C-CHANNEL-COUNT
088000             MOVE C-CHANNEL-COUNT TO C-FOUND-INDEX
088100             MOVE I-ORDER-TYPE TO
088200                 T-CHN-TYPE(C-FOUND-INDEX)
088300             MOVE ZERO TO T-CHN-SALES(C-FOUND-INDEX)
088400             MOVE 'N' TO T-CHN-USED(C-FOUND-INDEX)
088500         END-IF
088600     END-IF.
088700
088800     IF C-FOUND-INDEX > ZERO
088900         ADD I-SUB-TOTAL TO T-CHN-SALES(C-FOUND-INDEX)
089000     END-IF.
089100
089200
089300 2410-FIND-CHANNEL.
089400
089500     IF FOUND
089600         CONTINUE
089700     ELSE
089800         IF T-CHN-TYPE(C-SUB-I) = I-ORDER-TYPE
089900             MOVE 'Y' TO FOUND-FLAG
090000             MOVE C-SUB-I TO C-FOUND-INDEX
090100         END-IF
090200     END-IF.
090300
090400
090500 2500-ACCUM-STATE-BUCKET.
090600
090700     MOVE 'N' TO FOUND-FLAG.
090800     MOVE ZERO TO C-FOUND-INDEX.
090900
091000     PERFORM 2510-FIND-STATE
091100         VARYING C-SUB-I FROM 1 BY 1
091200             UNTIL C-SUB-I > C-STATE-COUNT.
091300
091400     IF NOT-FOUND
091500         IF C-STATE-COUNT < 60
091600             ADD 1 TO C-STATE-COUNT
091700             MOVE C-STATE-COUNT TO C-FOUND-INDEX
091800             MOVE I-SHIP-STATE TO
091900                 T-STA-STATE(C-FOUND-INDEX)
092000             MOVE ZERO TO T-STA-SALES(C-FOUND-INDEX)
092100             MOVE 'N' TO T-STA-USED(C-FOUND-INDEX)
092200         END-IF
092300     END-IF.
092400
092500     IF C-FOUND-INDEX > ZERO
092600         ADD I-SUB-TOTAL TO T-STA-SALES(C-FOUND-INDEX)
092700     END-IF.
092800
092900
093000 2510-FIND-STATE.
093100
093200     IF FOUND
093300         CONTINUE
093400     ELSE
093500         IF T-STA-STATE(C-SUB-I) = I-SHIP-STATE
093600             MOVE 'Y' TO FOUND-FLAG
093700             MOVE C-SUB-I TO C-FOUND-INDEX
093800         END-IF
093900     END-IF.
094000
094100
094200 2600-ACCUM-CUSTOMER-BUCKET.
094300
094400     IF I-CUSTOMER-ID = SPACES
094500         GO TO 2600-EXIT
094600     END-IF.
094700
094800     MOVE 'N' TO FOUND-FLAG.
094900     MOVE ZERO TO C-FOUND-INDEX.
095000
095100     PERFORM 2610-FIND-CUSTOMER
095200         VARYING C-SUB-I FROM 1 BY 1
095300             UNTIL C-SUB-I > C-CUSTOMER-COUNT.
095400
095500     IF NOT-FOUND
095600         IF C-CUSTOMER-COUNT < 2000
095700             ADD 1 TO C-CUSTOMER-COUNT
095800             MOVE C-CUSTOMER-COUNT TO C-FOUND-INDEX
095900             MOVE I-CUSTOMER-ID TO
096000                 T-CUS-ID(C-FOUND-INDEX)
096100             MOVE ZERO TO T-CUS-ORDER-CT(C-FOUND-INDEX)
096200         END-IF
096300     END-IF.
096400
096500     IF C-FOUND-INDEX > ZERO
096600         ADD 1 TO T-CUS-ORDER-CT(C-FOUND-INDEX)
096700     END-IF.
096800
096900 2600-EXIT.
097000     EXIT.
097100
097200
097300 2610-FIND-CUSTOMER.
097400
097500     IF FOUND
097600         CONTINUE
097700     ELSE
097800         IF T-CUS-ID(C-SUB-I) = I-CUSTOMER-ID
097900             MOVE 'Y' TO FOUND-FLAG
098000             MOVE C-SUB-I TO C-FOUND-INDEX
098100         END-IF
098200     END-IF.
098300
098400
098500 3000-ITEMS-PASS.
098600
098700     PERFORM 3100-ORDER-RETAINED.
098800
098900     IF FOUND
099000         IF I-ITM-PRODUCT-NAME = SPACES
099100             MOVE I-ITM-TITLE TO C-PRD-NAME-USE
099200         ELSE
099300             MOVE I-ITM-PRODUCT-NAME TO C-PRD-NAME-USE
099400         END-IF
099500         PERFORM 3200-ACCUM-PRODUCT-BUCKET
099600     END-IF.
099700
099800     PERFORM 9200-READ-ITEM.
099900
100000
100100 3100-ORDER-RETAINED.
100200
100300     MOVE 'N' TO FOUND-FLAG.
100400
100500     PERFORM 3110-SCAN-ORDERS
100600         VARYING C-SUB-I FROM 1 BY 1
100700             UNTIL C-SUB-I > C-ORDER-COUNT.
100800
100900
101000 3110-SCAN-ORDERS.
101100
101200     IF FOUND
101300         CONTINUE
101400     ELSE
101500         IF T-ORD-ORDER-ID(C-SUB-I) = I-ITM-ORDER-ID
101600             MOVE 'Y' TO FOUND-FLAG
101700         END-IF
101800     END-IF.
101900
102000
102100 3200-ACCUM-PRODUCT-BUCKET.
102200
102300     MOVE 'N' TO FOUND-FLAG.
102400     MOVE ZERO TO C-FOUND-INDEX.
102500
102600     PERFORM 3210-FIND-PRODUCT
102700         VARYING C-SUB-I FROM 1 BY 1
102800             UNTIL C-SUB-I > C-PRODUCT-COUNT.
102900
103000     IF NOT-FOUND
103100         IF C-PRODUCT-COUNT < 300
103200             ADD 1 TO C-PRODUCT-COUNT
103300             MOVE C-PRODUCT-COUNT TO C-FOUND-INDEX
103400             MOVE I-ITM-SKU TO T-PRD-SKU(C-FOUND-INDEX)
103500             MOVE C-PRD-NAME-USE TO
103600                 T-PRD-NAME(C-FOUND-INDEX)
103700             MOVE ZERO TO T-PRD-SALES(C-FOUND-INDEX)
103800             MOVE ZERO TO T-PRD-UNITS(C-FOUND-INDEX)
103900             MOVE 'N' TO T-PRD-USED-R(C-FOUND-INDEX)
104000             MOVE 'N' TO T-PRD-USED-U(C-FOUND-INDEX)
104100         END-IF
104200     END-IF.
104300
104400     IF C-FOUND-INDEX > ZERO
104500         ADD I-ITM-NET-SALES TO T-PRD-SALES(C-FOUND-INDEX)
104600         ADD I-ITM-QUANTITY TO T-PRD-UNITS(C-FOUND-INDEX)
104700     END-IF.
104800
104900
105000 3210-FIND-PRODUCT.
105100
105200     IF FOUND
105300         CONTINUE
105400     ELSE
105500         IF T-PRD-SKU(C-SUB-I) = I-ITM-SKU AND
105600            T-PRD-NAME(C-SUB-I) = C-PRD-NAME-USE
105700             MOVE 'Y' TO FOUND-FLAG
105800             MOVE C-SUB-I TO C-FOUND-INDEX
105900         END-IF
106000     END-IF.
106100
106200
106300 4000-DERIVE-KPIS.
106400
106500     IF GT-ORDERS > ZERO
106600         COMPUTE GT-AVG-ORDER-VAL ROUNDED =
106700             GT-NET-SALES / GT-ORDERS
106800     ELSE
106900         MOVE ZERO TO GT-AVG-ORDER-VAL
107000     END-IF.
107100
107200     IF GT-BOTTLES-SOLD > ZERO
107300         COMPUTE GT-AVG-BOTTLE-PR ROUNDED =
107400             GT-NET-SALES / GT-BOTTLES-SOLD
107500     ELSE
107600         MOVE ZERO TO GT-AVG-BOTTLE-PR
107700     END-IF.
107800
107900     MOVE C-CUSTOMER-COUNT TO GT-UNIQUE-CUST.
108000
108100     PERFORM 4100-COUNT-REPEAT-CUSTOMERS.
108200
108300     IF GT-UNIQUE-CUST > ZERO
108400         COMPUTE GT-NEW-CUST =
108500             GT-UNIQUE-CUST - GT-REPEAT-CUST
108600         IF GT-NEW-CUST < ZERO
108700             MOVE ZERO TO GT-NEW-CUST
108800         END-IF
108900         COMPUTE GT-REPEAT-RATE ROUNDED =
109000             GT-REPEAT-CUST / GT-UNIQUE-CUST
109100         COMPUTE GT-AVG-BOT-PER-CUS ROUNDED =
109200             GT-BOTTLES-SOLD / GT-UNIQUE-CUST
109300     ELSE
109400         MOVE ZERO TO GT-NEW-CUST
109500         MOVE ZERO TO GT-REPEAT-RATE
109600         MOVE ZERO TO GT-AVG-BOT-PER-CUS
109700     END-IF.
109800
109900
110000 4100-COUNT-REPEAT-CUSTOMERS.
110100
110200     MOVE ZERO TO GT-REPEAT-CUST.
110300
110400     PERFORM 4110-TEST-ONE-CUSTOMER
110500         VARYING C-SUB-I FROM 1 BY 1
110600             UNTIL C-SUB-I > C-CUSTOMER-COUNT.
110700
110800
110900 4110-TEST-ONE-CUSTOMER.
111000
111100     IF T-CUS-ORDER-CT(C-SUB-I) > 1
111200         ADD 1 TO GT-REPEAT-CUST
111300     END-IF.
111400
111500
111600 5000-RANK-MONTHS.
111700
111800     PERFORM 5010-SORT-MONTHS.
111900
112000     MOVE 'N' TO HAVE-MONTHS.
112100
112200     IF C-MONTH-COUNT > ZERO
112300         MOVE 'Y' TO HAVE-MONTHS
112400         MOVE T-MON-KEY(1)   TO GT-PEAK-MON-KEY
112500         MOVE T-MON-SALES(1) TO GT-PEAK-MON-SALES
112600         MOVE T-MON-KEY(1)   TO GT-LOW-MON-KEY
112700         MOVE T-MON-SALES(1) TO GT-LOW-MON-SALES
112800
112900         PERFORM 5020-TEST-MONTH-EXTREME
113000             VARYING C-SUB-I FROM 2 BY 1
113100                 UNTIL C-SUB-I > C-MONTH-COUNT
113200     END-IF.
113300
113400
113500 5010-SORT-MONTHS.
113600
113700     IF C-MONTH-COUNT > 1
113800         PERFORM 5011-OUTER-PASS
113900             VARYING C-SUB-I FROM 1 BY 1
114000                 UNTIL C-SUB-I > C-MONTH-COUNT - 1
114100     END-IF.
114200
114300
114400 5011-OUTER-PASS.
114500
114600     PERFORM 5012-INNER-PASS
114700         VARYING C-SUB-J FROM 1 BY 1
114800             UNTIL C-SUB-J > C-MONTH-COUNT - C-SUB-I.
114900
115000
115100 5012-INNER-PASS.
115200
115300     IF T-MON-KEY(C-SUB-J) > T-MON-KEY(C-SUB-J + 1)
115400         PERFORM 5013-SWAP-MONTHS
115500     END-IF.
115600
115700
115800 5013-SWAP-MONTHS.
115900
116000     MOVE MONTH-ENTRY(C-SUB-J)     TO H-MONTH-HOLD.
116100     MOVE MONTH-ENTRY(C-SUB-J + 1) TO MONTH-ENTRY(C-SUB-J).
116200     MOVE H-MONTH-HOLD             TO MONTH-ENTRY(C-SUB-J + 1).
116300
116400
116500 5020-TEST-MONTH-EXTREME.
116600
116700     IF T-MON-SALES(C-SUB-I) > GT-PEAK-MON-SALES
116800         MOVE T-MON-KEY(C-SUB-I)   TO GT-PEAK-MON-KEY
116900         MOVE T-MON-SALES(C-SUB-I) TO GT-PEAK-MON-SALES
117000     END-IF.
117100
117200     IF T-MON-SALES(C-SUB-I) < GT-LOW-MON-SALES
117300         MOVE T-MON-KEY(C-SUB-I)   TO GT-LOW-MON-KEY
117400         MOVE T-MON-SALES(C-SUB-I) TO GT-LOW-MON-SALES
117500     END-IF.
117600
117700
117800*    THIS SHOP HAS NO SORT VERB IN ANY OF ITS REPORT PROGRAMS.
117900*    DESCENDING CHANNEL/PRODUCT/STATE RANK IS PULLED AT PRINT
118000*    TIME BY REPEATED MAX-SEARCH OVER THE ACCUMULATOR TABLE
118100*    (SEE 8140-PRINT-CHANNEL-RANK, 8150/8160-PRINT-PRODUCT-...,
118200*    AND 8170-PRINT-STATE-RANK) - FIRST INDEX WINS ON A TIE.
118300
118400 8000-PRINT-SALES-SUMMARY.
118500
118600     PERFORM 9900-HEADING.
118700
118800     MOVE 'KEY METRICS' TO O-SECTION-TITLE.
118900     WRITE PRTLINE FROM SECTION-HEADING-LINE
119000         AFTER ADVANCING 2 LINES.
119100     WRITE PRTLINE FROM KPI-COLUMN-HEADING
119200         AFTER ADVANCING 1 LINE.
119300
119400     PERFORM 8110-PRINT-KPI-NET-SALES.
119500     PERFORM 8111-PRINT-KPI-COLLECTED.
119600     PERFORM 8112-PRINT-KPI-ORDERS.
119700     PERFORM 8113-PRINT-KPI-BOTTLES.
119800     PERFORM 8114-PRINT-KPI-AVG-ORDER.
119900     PERFORM 8115-PRINT-KPI-AVG-BOTTLE.
120000     PERFORM 8116-PRINT-KPI-UNIQUE-CUST.
120100     PERFORM 8117-PRINT-KPI-REPEAT-CUST.
120200     PERFORM 8118-PRINT-KPI-REPEAT-RATE.
120300     PERFORM 8119-PRINT-KPI-AVG-BOT-CUS.
120400     PERFORM 8120-PRINT-KPI-SHIPPED.
120500     PERFORM 8121-PRINT-KPI-PICKUP.
120600     PERFORM 8122-PRINT-KPI-TAXES.
120700     PERFORM 8123-PRINT-KPI-PEAK-LOW.
120800
120900     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
121000     MOVE 'MONTHLY SUMMARY' TO O-SECTION-TITLE.
121100     WRITE PRTLINE FROM SECTION-HEADING-LINE
121200         AFTER ADVANCING 1 LINE.
121300     WRITE PRTLINE FROM MONTH-COLUMN-HEADING
121400         AFTER ADVANCING 1 LINE.
121500
121600     PERFORM 8130-PRINT-ONE-MONTH
121700         VARYING C-SUB-I FROM 1 BY 1
121800             UNTIL C-SUB-I > C-MONTH-COUNT.
121900
122000     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
122100     MOVE 'SALES BY CHANNEL' TO O-SECTION-TITLE.
122200     WRITE PRTLINE FROM SECTION-HEADING-LINE
122300         AFTER ADVANCING 1 LINE.
122400     WRITE PRTLINE FROM CHANNEL-COLUMN-HEADING
122500         AFTER ADVANCING 1 LINE.
122600
122700     PERFORM 8140-PRINT-CHANNEL-RANK
122800         VARYING C-RANK-CTR FROM 1 BY 1
122900             UNTIL C-RANK-CTR > C-CHANNEL-COUNT.
123000
123100     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
123200     MOVE 'TOP PRODUCTS BY REVENUE' TO O-SECTION-TITLE.
123300     WRITE PRTLINE FROM SECTION-HEADING-LINE
123400         AFTER ADVANCING 1 LINE.
123500     WRITE PRTLINE FROM PRODUCT-COLUMN-HEADING
123600         AFTER ADVANCING 1 LINE.
123700
123800     PERFORM 8150-PRINT-PRODUCT-REVENUE
123900         VARYING C-RANK-CTR FROM 1 BY 1
124000             UNTIL C-RANK-CTR > 10.
124100
124200     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
124300     MOVE 'TOP PRODUCTS BY UNITS' TO O-SECTION-TITLE.
124400     WRITE PRTLINE FROM SECTION-HEADING-LINE
124500         AFTER ADVANCING 1 LINE.
124600     WRITE PRTLINE FROM PRODUCT-COLUMN-HEADING
124700         AFTER ADVANCING 1 LINE.
124800
124900     PERFORM 8160-PRINT-PRODUCT-UNITS
125000         VARYING C-RANK-CTR FROM 1 BY 1
125100             UNTIL C-RANK-CTR > 10.
125200
125300     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
125400     MOVE 'TOP STATES' TO O-SECTION-TITLE.
125500     WRITE PRTLINE FROM SECTION-HEADING-LINE
125600         AFTER ADVANCING 1 LINE.
125700     WRITE PRTLINE FROM STATE-COLUMN-HEADING
125800         AFTER ADVANCING 1 LINE.
125900
126000     PERFORM 8170-PRINT-STATE-RANK
126100         VARYING C-RANK-CTR FROM 1 BY 1
126200             UNTIL C-RANK-CTR > 10.
126300
126400     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 1 LINE.
126500     MOVE 'CUSTOMER MIX' TO O-SECTION-TITLE.
126600     WRITE PRTLINE FROM SECTION-HEADING-LINE
126700         AFTER ADVANCING 1 LINE.
126800
126900     MOVE GT-REPEAT-CUST TO O-MIX-REPEAT.
127000     MOVE GT-NEW-CUST TO O-MIX-NEW.
127100     WRITE PRTLINE FROM CUSTOMER-MIX-LINE
127200         AFTER ADVANCING 1 LINE.
127300
127400
127500 8010-PRINT-EMPTY.
127600
127700     PERFORM 9900-HEADING.
127800     WRITE PRTLINE FROM EMPTY-REPORT-LINE
127900         AFTER ADVANCING 2 LINES.
128000
128100
128200 8110-PRINT-KPI-NET-SALES.
128300
128400     MOVE 'NET SALES' TO O-KPI-LABEL.
128500     MOVE ZERO TO C-RANK-CTR.
128600     MOVE GT-NET-SALES TO C-EDIT-MONEY0-IN.
128700     PERFORM 8210-EDIT-MONEY0.
128800     MOVE C-EDIT-MONEY0-OUT TO O-KPI-VALUE.
128900     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
129000
129100
129200 8111-PRINT-KPI-COLLECTED.
129300
129400     MOVE 'TOTAL COLLECTED' TO O-KPI-LABEL.
129500     MOVE GT-TOTAL-COLLECTED TO C-EDIT-MONEY0-IN.
129600     PERFORM 8210-EDIT-MONEY0.
129700     MOVE C-EDIT-MONEY0-OUT TO O-KPI-VALUE.
129800     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
129900
130000
130100 8112-PRINT-KPI-ORDERS.
130200
130300     MOVE 'ORDERS' TO O-KPI-LABEL.
130400     MOVE GT-ORDERS TO C-EDIT-COUNT-OUT.
130500     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
130600     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
130700
130800
130900 8113-PRINT-KPI-BOTTLES.
131000
131100     MOVE 'BOTTLES SOLD' TO O-KPI-LABEL.
131200     MOVE GT-BOTTLES-SOLD TO C-EDIT-COUNT-OUT.
131300     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
131400     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
131500
131600
131700 8114-PRINT-KPI-AVG-ORDER.
131800
131900     MOVE 'AVG ORDER VALUE' TO O-KPI-LABEL.
132000     MOVE GT-AVG-ORDER-VAL TO C-EDIT-MONEY0-IN.
132100     PERFORM 8210-EDIT-MONEY0.
132200     MOVE C-EDIT-MONEY0-OUT TO O-KPI-VALUE.
132300     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
132400
132500
132600 8115-PRINT-KPI-AVG-BOTTLE.
132700
132800     MOVE 'AVG BOTTLE PRICE' TO O-KPI-LABEL.
132900     MOVE GT-AVG-BOTTLE-PR TO C-EDIT-MONEY2-IN.
133000     PERFORM 8220-EDIT-MONEY2.
133100     MOVE C-EDIT-MONEY2-OUT TO O-KPI-VALUE.
133200     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
133300
133400
133500 8116-PRINT-KPI-UNIQUE-CUST.
133600
133700     MOVE 'UNIQUE CUSTOMERS' TO O-KPI-LABEL.
133800     MOVE GT-UNIQUE-CUST TO C-EDIT-COUNT-OUT.
133900     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
134000     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
134100
134200
134300 8117-PRINT-KPI-REPEAT-CUST.
134400
134500     MOVE 'REPEAT CUSTOMERS' TO O-KPI-LABEL.
134600     MOVE GT-REPEAT-CUST TO C-EDIT-COUNT-OUT.
134700     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
134800     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
134900
135000
135100 8118-PRINT-KPI-REPEAT-RATE.
135200
135300     MOVE 'REPEAT RATE' TO O-KPI-LABEL.
135400     MOVE GT-REPEAT-RATE TO C-EDIT-PCT-IN.
135500     PERFORM 8230-EDIT-PERCENT.
135600     MOVE C-EDIT-PCT-FULL TO O-KPI-VALUE.
135700     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
135800
135900
136000 8119-PRINT-KPI-AVG-BOT-CUS.
136100
136200     MOVE 'AVG BOTTLES/CUST' TO O-KPI-LABEL.
136300     COMPUTE C-EDIT-1DEC-IN ROUNDED = GT-AVG-BOT-PER-CUS.
136400     MOVE C-EDIT-1DEC-IN TO C-EDIT-1DEC-OUT.
136500     MOVE C-EDIT-1DEC-OUT TO O-KPI-VALUE.
136600     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
136700
136800
136900 8120-PRINT-KPI-SHIPPED.
137000
137100     MOVE 'SHIPPED ORDERS' TO O-KPI-LABEL.
137200     MOVE GT-SHIPPED-ORDERS TO C-EDIT-COUNT-OUT.
137300     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
137400     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
137500
137600
137700 8121-PRINT-KPI-PICKUP.
137800
137900     MOVE 'PICKUP ORDERS' TO O-KPI-LABEL.
138000     MOVE GT-PICKUP-ORDERS TO C-EDIT-COUNT-OUT.
138100     MOVE C-EDIT-COUNT-OUT TO O-KPI-VALUE.
138200     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
138300
138400
138500 8122-PRINT-KPI-TAXES.
138600
138700     MOVE 'TAXES COLLECTED' TO O-KPI-LABEL.
138800     MOVE GT-TAXES-COLL TO C-EDIT-MONEY0-IN.
138900     PERFORM 8210-EDIT-MONEY0.
139000     MOVE C-EDIT-MONEY0-OUT TO O-KPI-VALUE.
139100     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
139200
139300
139400 8123-PRINT-KPI-PEAK-LOW.
139500
139600     IF HAVE-MONTHS = 'Y'
139700         PERFORM 8124-FORMAT-PEAK
139800         PERFORM 8125-FORMAT-LOW
139900     ELSE
140000         MOVE 'PEAK MONTH' TO O-KPI-LABEL
140100         MOVE SPACES TO O-KPI-VALUE
140200         WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE
140300         MOVE 'LOWEST MONTH' TO O-KPI-LABEL
140400         MOVE SPACES TO O-KPI-VALUE
140500         WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE
140600     END-IF.
140700
140800
140900 8124-FORMAT-PEAK.
141000
141100     MOVE 'PEAK MONTH' TO O-KPI-LABEL.
141200     MOVE GT-PEAK-MON-KEY TO C-LBL-KEY-IN.
141300     PERFORM 8240-FORMAT-MONTH-LABEL.
141400     MOVE C-LBL-OUT TO C-MONTH-LABEL-OUT.
141500     MOVE GT-PEAK-MON-SALES TO C-EDIT-MONEY0-IN.
141600     PERFORM 8210-EDIT-MONEY0.
141700     STRING C-MONTH-LABEL-OUT ' - ' C-EDIT-MONEY0-OUT
141800         DELIMITED BY SIZE INTO O-KPI-VALUE.
141900     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
142000
142100
142200 8125-FORMAT-LOW.
142300
142400     MOVE 'LOWEST MONTH' TO O-KPI-LABEL.
142500     MOVE GT-LOW-MON-KEY TO C-LBL-KEY-IN.
142600     PERFORM 8240-FORMAT-MONTH-LABEL.
142700     MOVE C-LBL-OUT TO C-MONTH-LABEL-OUT.
142800     MOVE GT-LOW-MON-SALES TO C-EDIT-MONEY0-IN.
142900     PERFORM 8210-EDIT-MONEY0.
143000     STRING C-MONTH-LABEL-OUT ' - ' C-EDIT-MONEY0-OUT
143100         DELIMITED BY SIZE INTO O-KPI-VALUE.
143200     WRITE PRTLINE FROM KPI-LINE AFTER ADVANCING 1 LINE.
143300
143400
143500 8130-PRINT-ONE-MONTH.
143600
143700     MOVE T-MON-KEY(C-SUB-I) TO C-LBL-KEY-IN.
143800     PERFORM 8240-FORMAT-MONTH-LABEL.
143900     MOVE C-LBL-OUT TO O-MON-LABEL.
144000     MOVE T-MON-SALES(C-SUB-I) TO O-MON-SALES.
144100     MOVE T-MON-ORDERS(C-SUB-I) TO O-MON-ORDERS.
144200     MOVE T-MON-UNITS(C-SUB-I) TO O-MON-UNITS.
144300     WRITE PRTLINE FROM MONTH-LINE
144400         AFTER ADVANCING 1 LINE
144500             AT EOP PERFORM 9900-HEADING.
144600
144700
144800 8140-PRINT-CHANNEL-RANK.
144900
145000     PERFORM 8141-FIND-BEST-CHANNEL.
145100
145200     IF C-BEST-INDEX > ZERO AND C-BEST-SALES > ZERO
145300         MOVE T-CHN-TYPE(C-BEST-INDEX) TO O-CHN-TYPE
145400         MOVE T-CHN-SALES(C-BEST-INDEX) TO O-CHN-SALES
145500         MOVE 'Y' TO T-CHN-USED(C-BEST-INDEX)
145600         WRITE PRTLINE FROM CHANNEL-LINE
145700             AFTER ADVANCING 1 LINE
145800                 AT EOP PERFORM 9900-HEADING
145900     END-IF.
146000
146100
146200 8141-FIND-BEST-CHANNEL.
146300
146400     MOVE ZERO TO C-BEST-INDEX.
146500     MOVE ZERO TO C-BEST-SALES.
146600
146700     PERFORM 8142-TEST-ONE-CHANNEL
146800         VARYING C-SUB-I FROM 1 BY 1
146900             UNTIL C-SUB-I > C-CHANNEL-COUNT.
147000
147100
147200 8142-TEST-ONE-CHANNEL.
147300
147400     IF T-CHN-USED(C-SUB-I) = 'N' AND
147500        T-CHN-SALES(C-SUB-I) > C-BEST-SALES
147600         MOVE C-SUB-I TO C-BEST-INDEX
147700         MOVE T-CHN-SALES(C-SUB-I) TO C-BEST-SALES
147800     END-IF.
147900
148000
148100 8150-PRINT-PRODUCT-REVENUE.
148200
148300     PERFORM 8151-FIND-BEST-PRODUCT-REV.
148400
148500     IF C-BEST-INDEX > ZERO
148600         MOVE T-PRD-SKU(C-BEST-INDEX) TO O-PRD-SKU
148700         MOVE T-PRD-NAME(C-BEST-INDEX) TO O-PRD-NAME
148800         MOVE T-PRD-SALES(C-BEST-INDEX) TO O-PRD-VALUE
148900         MOVE 'Y' TO T-PRD-USED-R(C-BEST-INDEX)
149000         WRITE PRTLINE FROM PRODUCT-LINE
149100             AFTER ADVANCING 1 LINE
149200                 AT EOP PERFORM 9900-HEADING
149300     END-IF.
149400
149500
149600 8151-FIND-BEST-PRODUCT-REV.
149700
149800     MOVE ZERO TO C-BEST-INDEX.
149900     MOVE ZERO TO C-BEST-SALES.
150000
150100     PERFORM 8152-TEST-PRODUCT-REV
150200         VARYING C-SUB-I FROM 1 BY 1
150300             UNTIL C-SUB-I > C-PRODUCT-COUNT.
150400
150500
150600 8152-TEST-PRODUCT-REV.
150700
150800     IF T-PRD-USED-R(C-SUB-I) = 'N' AND
150900        T-PRD-SALES(C-SUB-I) > C-BEST-SALES
151000         MOVE C-SUB-I TO C-BEST-INDEX
151100         MOVE T-PRD-SALES(C-SUB-I) TO C-BEST-SALES
151200     END-IF.
151300
151400
151500 8160-PRINT-PRODUCT-UNITS.
151600
151700     PERFORM 8161-FIND-BEST-PRODUCT-UNITS.
151800
151900     IF C-BEST-INDEX > ZERO
152000         MOVE T-PRD-SKU(C-BEST-INDEX) TO O-PRD-SKU
152100         MOVE T-PRD-NAME(C-BEST-INDEX) TO O-PRD-NAME
152200         MOVE T-PRD-UNITS(C-BEST-INDEX) TO O-PRD-VALUE
152300         MOVE 'Y' TO T-PRD-USED-U(C-BEST-INDEX)
152400         WRITE PRTLINE FROM PRODUCT-LINE
152500             AFTER ADVANCING 1 LINE
152600                 AT EOP PERFORM 9900-HEADING
152700     END-IF.
152800
152900
153000 8161-FIND-BEST-PRODUCT-UNITS.
153100
153200     MOVE ZERO TO C-BEST-INDEX.
153300     MOVE ZERO TO C-BEST-UNITS.
153400
153500     PERFORM 8162-TEST-PRODUCT-UNITS
153600         VARYING C-SUB-I FROM 1 BY 1
153700             UNTIL C-SUB-I > C-PRODUCT-COUNT.
153800
153900
154000 8162-TEST-PRODUCT-UNITS.
154100
154200     IF T-PRD-USED-U(C-SUB-I) = 'N' AND
154300        T-PRD-UNITS(C-SUB-I) > C-BEST-UNITS
154400         MOVE C-SUB-I TO C-BEST-INDEX
154500         MOVE T-PRD-UNITS(C-SUB-I) TO C-BEST-UNITS
154600     END-IF.
154700
154800
154900 8170-PRINT-STATE-RANK.
155000
155100     PERFORM 8171-FIND-BEST-STATE.
155200
155300     IF C-BEST-INDEX > ZERO
155400         MOVE T-STA-STATE(C-BEST-INDEX) TO O-STA-STATE
155500         MOVE T-STA-SALES(C-BEST-INDEX) TO O-STA-SALES
155600         MOVE 'Y' TO T-STA-USED(C-BEST-INDEX)
155700         WRITE PRTLINE FROM STATE-LINE
155800             AFTER ADVANCING 1 LINE
155900                 AT EOP PERFORM 9900-HEADING
156000     END-IF.
156100
156200
156300 8171-FIND-BEST-STATE.
156400
156500     MOVE ZERO TO C-BEST-INDEX.
156600     MOVE ZERO TO C-BEST-SALES.
156700
156800     PERFORM 8172-TEST-ONE-STATE
156900         VARYING C-SUB-I FROM 1 BY 1
157000             UNTIL C-SUB-I > C-STATE-COUNT.
157100
157200
157300 8172-TEST-ONE-STATE.
157400
157500     IF T-STA-USED(C-SUB-I) = 'N' AND
157600        T-STA-SALES(C-SUB-I) > C-BEST-SALES
157700         MOVE C-SUB-I TO C-BEST-INDEX
157800         MOVE T-STA-SALES(C-SUB-I) TO C-BEST-SALES
157900     END-IF.
158000
158100
158200 8210-EDIT-MONEY0.
158300
158400     COMPUTE C-EDIT-MONEY0-9 ROUNDED = C-EDIT-MONEY0-IN.
158500     MOVE C-EDIT-MONEY0-9 TO C-EDIT-MONEY0-OUT.
158600
158700
158800 8220-EDIT-MONEY2.
158900
159000     MOVE C-EDIT-MONEY2-IN TO C-EDIT-MONEY2-OUT.
159100
159200
159300 8230-EDIT-PERCENT.
159400
159500     COMPUTE C-EDIT-PCT-9 ROUNDED = C-EDIT-PCT-IN * 100.
159600     MOVE C-EDIT-PCT-9 TO C-EDIT-PCT-OUT.
159700     STRING C-EDIT-PCT-OUT '%' DELIMITED BY SIZE
159800         INTO C-EDIT-PCT-FULL.
159900
160000
160100 8240-FORMAT-MONTH-LABEL.
160200
160300     COMPUTE C-LBL-YEAR = C-LBL-KEY-IN / 100.
160400     COMPUTE C-LBL-MONTH = C-LBL-KEY-IN -
160500         (C-LBL-YEAR * 100).
160600
160700     IF C-LBL-MONTH > 0 AND C-LBL-MONTH < 13
160800         MOVE MONTH-NAME-ENTRY(C-LBL-MONTH) TO C-LBL-MON-TXT
160900     ELSE
161000         MOVE '???' TO C-LBL-MON-TXT
161100     END-IF.
161200
161300     STRING C-LBL-MON-TXT ' ' C-LBL-YEAR
161400         DELIMITED BY SIZE INTO C-LBL-OUT.
161500
161600
161700 8500-BUILD-TIMESERIES.
161800
161900     MOVE ZERO TO C-PERIOD-COUNT.
162000
162100     PERFORM 8510-BUILD-ONE-PERIOD
162200         VARYING C-SUB-I FROM 1 BY 1
162300             UNTIL C-SUB-I > C-ORDER-COUNT.
162400
162500     PERFORM 8520-SORT-PERIODS.
162600
162700
162800 8510-BUILD-ONE-PERIOD.
162900
163000     IF GRANULARITY = 'DAY'
163100         MOVE T-ORD-COMP-DATE(C-SUB-I) TO C-PERIOD-KEY
163200     ELSE
163300         MOVE T-ORD-COMP-DATE(C-SUB-I)(1:7) TO C-PERIOD-KEY
163400         MOVE SPACES TO C-PERIOD-KEY(8:3)
163500     END-IF.
163600
163700     MOVE 'N' TO FOUND-FLAG.
163800     MOVE ZERO TO C-FOUND-INDEX.
163900
164000     PERFORM 8511-FIND-PERIOD
164100         VARYING C-SUB-J FROM 1 BY 1
164200             UNTIL C-SUB-J > C-PERIOD-COUNT.
164300
164400     IF NOT-FOUND
164500         IF C-PERIOD-COUNT < 800
164600             ADD 1 TO C-PERIOD-COUNT
164700             MOVE C-PERIOD-COUNT TO C-FOUND-INDEX
164800             MOVE C-PERIOD-KEY TO
164900                 T-PER-LABEL(C-FOUND-INDEX)
165000             MOVE ZERO TO T-PER-SALES(C-FOUND-INDEX)
165100             MOVE ZERO TO T-PER-ORDERS(C-FOUND-INDEX)
165200             MOVE ZERO TO T-PER-UNITS(C-FOUND-INDEX)
165300         END-IF
165400     END-IF.
165500
165600     IF C-FOUND-INDEX > ZERO
165700         ADD T-ORD-SUB-TOTAL(C-SUB-I) TO
165800             T-PER-SALES(C-FOUND-INDEX)
165900         ADD 1 TO T-PER-ORDERS(C-FOUND-INDEX)
166000         ADD T-ORD-UNITS(C-SUB-I) TO
166100             T-PER-UNITS(C-FOUND-INDEX)
166200     END-IF.
166300
166400
166500 8511-FIND-PERIOD.
166600
166700     IF FOUND
166800         CONTINUE
166900     ELSE
167000         IF T-PER-LABEL(C-SUB-J) = C-PERIOD-KEY
167100             MOVE 'Y' TO FOUND-FLAG
167200             MOVE C-SUB-J TO C-FOUND-INDEX
167300         END-IF
167400     END-IF.
167500
167600
167700 8520-SORT-PERIODS.
167800
167900     IF C-PERIOD-COUNT > 1
168000         PERFORM 8521-OUTER-PASS
168100             VARYING C-SUB-I FROM 1 BY 1
168200                 UNTIL C-SUB-I > C-PERIOD-COUNT - 1
168300     END-IF.
168400
168500
168600 8521-OUTER-PASS.
168700
168800     PERFORM 8522-INNER-PASS
168900         VARYING C-SUB-J FROM 1 BY 1
169000             UNTIL C-SUB-J > C-PERIOD-COUNT - C-SUB-I.
169100
169200
169300 8522-INNER-PASS.
169400
169500     IF T-PER-LABEL(C-SUB-J) > T-PER-LABEL(C-SUB-J + 1)
169600         PERFORM 8523-SWAP-PERIODS
169700     END-IF.
169800
169900
170000 8523-SWAP-PERIODS.
170100
170200     MOVE PERIOD-ENTRY(C-SUB-J)      TO H-PERIOD-HOLD.
170300     MOVE PERIOD-ENTRY(C-SUB-J + 1)  TO PERIOD-ENTRY(C-SUB-J).
170400     MOVE H-PERIOD-HOLD              TO
170500         PERIOD-ENTRY(C-SUB-J + 1).
170600
170700
170800 8600-PRINT-TIMESERIES.
170900
171000     PERFORM 9900-HEADING.
171100
171200     MOVE 'TIME SERIES' TO O-SECTION-TITLE.
171300     WRITE PRTLINE FROM SECTION-HEADING-LINE
171400         AFTER ADVANCING 2 LINES.
171500     WRITE PRTLINE FROM TIMESERIES-COLUMN-HEADING
171600         AFTER ADVANCING 1 LINE.
171700
171800     PERFORM 8610-PRINT-ONE-PERIOD
171900         VARYING C-SUB-I FROM 1 BY 1
172000             UNTIL C-SUB-I > C-PERIOD-COUNT.
172100
172200
172300 8610-PRINT-ONE-PERIOD.
172400
172500     MOVE T-PER-LABEL(C-SUB-I) TO O-PER-LABEL.
172600     MOVE T-PER-SALES(C-SUB-I) TO O-PER-SALES.
172700     MOVE T-PER-ORDERS(C-SUB-I) TO O-PER-ORDERS.
172800     MOVE T-PER-UNITS(C-SUB-I) TO O-PER-UNITS.
172900     WRITE PRTLINE FROM TIMESERIES-LINE
173000         AFTER ADVANCING 1 LINE
173100             AT EOP PERFORM 9900-HEADING.
173200
173300
173400 8700-PRINT-ORDERS-LIST.
173500
173600     PERFORM 9900-HEADING.
173700
173800     MOVE 'ORDERS LISTING' TO O-SECTION-TITLE.
173900     WRITE PRTLINE FROM SECTION-HEADING-LINE
174000         AFTER ADVANCING 2 LINES.
174100
174200     IF C-ORDER-COUNT = ZERO
174300         WRITE PRTLINE FROM EMPTY-ORDERS-LINE
174400             AFTER ADVANCING 2 LINES
174500     ELSE
174600         WRITE PRTLINE FROM ORDERS-COLUMN-HEADING-1
174700             AFTER ADVANCING 1 LINE
174800         PERFORM 8710-PRINT-ONE-ORDER
174900             VARYING C-SUB-I FROM 1 BY 1
175000                 UNTIL C-SUB-I > C-ORDER-COUNT
175100     END-IF.
175200
175300
175400 8710-PRINT-ONE-ORDER.
175500
175600     MOVE T-ORD-ORDER-NUMBER(C-SUB-I) TO O-ORD-NUMBER.
175700     MOVE T-ORD-COMP-DATE(C-SUB-I) TO O-ORD-DATE.
175800     MOVE T-ORD-CUSTOMER-ID(C-SUB-I) TO O-ORD-CUSTOMER.
175900     MOVE T-ORD-TYPE(C-SUB-I) TO O-ORD-TYPE.
176000     MOVE T-ORD-STATUS(C-SUB-I) TO O-ORD-STATUS.
176100     MOVE T-ORD-STATE(C-SUB-I) TO O-ORD-STATE.
176200     MOVE T-ORD-ORDER-TOTAL(C-SUB-I) TO O-ORD-TOTAL.
176300     MOVE T-ORD-PICKUP-FLAG(C-SUB-I) TO O-ORD-PICKUP.
176400     WRITE PRTLINE FROM ORDERS-DETAIL-LINE
176500         AFTER ADVANCING 1 LINE
176600             AT EOP PERFORM 9900-HEADING.
176700
176800
176900 9100-READ-ORDER.
177000
177100     READ ORDERS
177200         AT END
177300             MOVE "NO" TO MORE-ORDERS.
177400
177500
177600 9200-READ-ITEM.
177700
177800     READ ORDITEMS
177900         AT END
178000             MOVE "NO" TO MORE-ITEMS.
178100
178200
178300 9800-CLOSING.
178400
178500     CLOSE ORDERS.
178600     CLOSE ORDITEMS.
178700     CLOSE CTLCARD.
178800     CLOSE SALESRPT.
178900
179000
179100 9900-HEADING.
179200
179300     ADD 1 TO C-PAGE-CTR.
179400     MOVE C-PAGE-CTR TO O-PCTR.
179500     MOVE START-DATE TO O-RNG-START.
179600     MOVE END-DATE TO O-RNG-END.
179700
179800     WRITE PRTLINE FROM COMPANY-TITLE-LINE
179900         AFTER ADVANCING TOP-OF-FORM.
180000     WRITE PRTLINE FROM RANGE-TITLE-LINE
180100         AFTER ADVANCING 1 LINE.
180200     WRITE PRTLINE FROM BLANK-LINE
180300         AFTER ADVANCING 1 LINE.
